000100******************************************************************
000110*                                                                *
000120*    VOTRTRAN   --  VOTER MAINTENANCE TRANSACTION LAYOUT         *
000130*                                                                *
000140*    WRAPS VOTRREC UNDER THE VRT- PREFIX - SEE REGNTRAN.         *
000150*                                                                *
000160******************************************************************
000170* 07/05/1988 RAH  ORIGINAL COPYBOOK - VOTER TRANSACTIONS.        *
000180* 09/30/1998 JWT  Y2K REVIEW - NO DATE FIELDS OF ITS OWN, NONE   *
000190*                 TO CONVERT.                                   *
000200* 05/16/2003 RAH  ADDED THE ROLE-CHANGE ACTION - ELECTION BOARD  *
000210*                 NO LONGER ALLOWS A PLAIN UPDATE TO PROMOTE A   *
000220*                 VOTER TO ADMIN, PER EB-47.                    *
000230******************************************************************
000240     05  VRT-ACTION            PIC X(01).
000250       88  VRT-IS-ADD                VALUE 'A'.
000260       88  VRT-IS-UPDATE             VALUE 'U'.
000270       88  VRT-IS-DELETE             VALUE 'D'.
000280       88  VRT-IS-ROLE-CHANGE        VALUE 'R'.
000290     05  VRT-DATA.
000300         COPY VOTRREC REPLACING ==VTR-== BY ==VRT-==.

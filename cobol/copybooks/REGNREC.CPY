000100******************************************************************
000110*                                                                *
000120*    REGNREC    --  ELECTION REGION RECORD LAYOUT                *
000130*                                                                *
000140*    FIELD LIST ONLY - NO ENCLOSING 01.  INCLUDING PROGRAM       *
000150*    SUPPLIES THE 01 (MASTER FILE) OR 03 (TRANSACTION FILE,      *
000160*    VIA REPLACING) LEVEL THAT WRAPS THIS LIST.                  *
000170*                                                                *
000180******************************************************************
000190* 06/09/1988 RAH  ORIGINAL COPYBOOK - REGION MASTER FOR ELCV002. *
000200* 09/30/1998 JWT  Y2K REVIEW - REG FILE CARRIES NO 2-DIGIT YEAR  *
000210*                 FIELDS, NONE TO CONVERT.                      *
000220* 11/18/2006 RAH  WIDENED REG-DESC TO 200 PER ELECTION BOARD     *
000230*                 FREE-TEXT REQUIREMENT.                        *
000240******************************************************************
000250     05  REG-ID                PIC 9(10).
000260     05  REG-CODE              PIC X(05).
000270     05  REG-NAME              PIC X(100).
000280     05  REG-DESC              PIC X(200).
000290     05  FILLER                PIC X(10).

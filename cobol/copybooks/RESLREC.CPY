000100******************************************************************
000110*                                                                *
000120*    RESLREC    --  ELECTION RESULTS - IN-MEMORY ROW AND THE     *
000130*                    RESULTS-REPORT-OUT PRINT LINE LAYOUTS       *
000140*                                                                *
000150*    FIELD LIST ONLY FOR RES-ROW - NO ENCLOSING 01.  THE PRINT   *
000160*    LINES BELOW ARE COMPLETE 01 RECORDS, EACH WITH ITS OWN      *
000170*    FILLER, FOR THE 132-BYTE RESULTS-REPORT-OUT FILE.           *
000180*                                                                *
000190******************************************************************
000200* 08/22/1989 RAH  ORIGINAL COPYBOOK - RESULTS TABULATION ROW     *
000210*                 AND PRINT LINES FOR ELCV002.                  *
000220* 09/30/1998 JWT  Y2K REVIEW - NO DATE FIELDS ON THE PRINT LINE, *
000230*                 NONE TO CONVERT.                              *
000240* 05/16/2003 RAH  ADDED RES-PERCENTAGE COMP-3 AND THE PCT COLUMN *
000250*                 PER ELECTION BOARD PROCEDURE EB-44.            *
000260******************************************************************
000270     05  RES-CANDIDATE-ID      PIC 9(10).
000280     05  RES-CANDIDATE-NAME    PIC X(101).
000290     05  RES-PARTY-NAME        PIC X(100).
000300     05  RES-VOTE-COUNT        PIC 9(09).
000310     05  RES-PERCENTAGE        PIC S9(3)V9(2) COMP-3.
000320
000330******************************************************************
000340*    PRINT LINE 01 - REPORT TITLE                                *
000350******************************************************************
000360 01  RESL-TITLE-LINE.
000370     05  FILLER                PIC X(01)   VALUE SPACE.
000380     05  RTL-TEXT               PIC X(23)   VALUE
000390           'ELECTION RESULTS REPORT'.
000400     05  FILLER                PIC X(108)  VALUE SPACES.
000410
000420******************************************************************
000430*    PRINT LINE 02 - ELECTION HEADER (CONTROL BREAK)              *
000440******************************************************************
000450 01  RESL-ELECTION-LINE.
000460     05  FILLER                PIC X(01)   VALUE SPACE.
000470     05  REL-LIT                PIC X(10)   VALUE 'ELECTION: '.
000480     05  REL-ID-EDIT             PIC Z(9)9.
000490     05  FILLER                 PIC X(02)   VALUE SPACES.
000500     05  REL-NAME                PIC X(100).
000510     05  FILLER                 PIC X(09)   VALUE SPACES.
000520
000530******************************************************************
000540*    PRINT LINE 03 - RULE AND COLUMN HEADINGS                     *
000550******************************************************************
000560 01  RESL-RULE-LINE.
000570     05  RRL-DASHES             PIC X(69)   VALUE ALL '-'.
000580     05  FILLER                 PIC X(63)   VALUE SPACES.
000590
000600 01  RESL-COLUMN-LINE.
000610     05  FILLER                 PIC X(01)   VALUE SPACE.
000620     05  RCL-LIT-1               PIC X(33)   VALUE
000630           'RANK  CANDIDATE                  '.
000640     05  RCL-LIT-2               PIC X(30)   VALUE
000650           '  PARTY                  VOTES'.
000660     05  RCL-LIT-3               PIC X(06)   VALUE '   PCT'.
000670     05  FILLER                 PIC X(62)   VALUE SPACES.
000680
000690******************************************************************
000700*    PRINT LINE 04 - ONE CANDIDATE DETAIL LINE                    *
000710******************************************************************
000720 01  RESL-DETAIL-LINE.
000730     05  RDL-RANK-EDIT           PIC ZZ9.
000740     05  FILLER                 PIC X(03)   VALUE SPACES.
000750     05  RDL-CANDIDATE-NAME      PIC X(30).
000760     05  FILLER                 PIC X(02)   VALUE SPACES.
000770     05  RDL-PARTY-NAME          PIC X(22).
000780     05  FILLER                 PIC X(01)   VALUE SPACE.
000790     05  RDL-VOTES-EDIT          PIC ZZZZZ9.
000800     05  FILLER                 PIC X(02)   VALUE SPACES.
000810     05  RDL-PCT-EDIT            PIC ZZ9.99.
000820     05  FILLER                 PIC X(58)   VALUE SPACES.
000830
000840******************************************************************
000850*    PRINT LINE 05 - ELECTION FOOTER (CONTROL TOTAL)               *
000860******************************************************************
000870 01  RESL-FOOTER-LINE.
000880     05  FILLER                 PIC X(01)   VALUE SPACE.
000890     05  RFL-LIT-1               PIC X(18)   VALUE
000900           'TOTAL CANDIDATES: '.
000910     05  RFL-CANDIDATES-EDIT     PIC ZZ9.
000920     05  FILLER                 PIC X(06)   VALUE SPACES.
000930     05  RFL-LIT-2               PIC X(18)   VALUE
000940           'TOTAL VOTES CAST: '.
000950     05  RFL-VOTES-EDIT          PIC ZZZZZZ9.
000960     05  FILLER                 PIC X(78)   VALUE SPACES.
000970
000980******************************************************************
000990*    PRINT LINE 06 - GRAND TOTAL (END OF RUN)                     *
001000******************************************************************
001010 01  RESL-GRAND-TOTAL-LINE.
001020     05  FILLER                 PIC X(01)   VALUE SPACE.
001030     05  RGR-LIT                 PIC X(40)   VALUE
001040           'GRAND TOTAL VOTES CAST (ALL ELECTIONS): '.
001050     05  RGR-VOTES-EDIT          PIC Z(6)9.
001060     05  FILLER                 PIC X(84)   VALUE SPACES.

000100******************************************************************
000110*                                                                *
000120*    EXCPREC    --  EXCEPTION-REPORT-OUT PRINT LINE LAYOUTS      *
000130*                                                                *
000140*    ONE LINE PER REJECTED TRANSACTION, WRITTEN AS PROCESSING    *
000150*    CONTINUES, PLUS A FOOTER LINE AT END OF RUN.                *
000160*                                                                *
000170******************************************************************
000180* 08/22/1989 RAH  ORIGINAL COPYBOOK - EXCEPTION REPORT FOR       *
000190*                 ELCV002.                                      *
000200* 09/30/1998 JWT  Y2K REVIEW - NO DATE FIELDS ON THE PRINT LINE, *
000210*                 NONE TO CONVERT.                              *
000220******************************************************************
000230 01  EXCP-DETAIL-LINE.
000240     05  EXL-LIT-1              PIC X(07)   VALUE 'REJECT '.
000250     05  EXL-ENTITY-TYPE        PIC X(10).
000260     05  FILLER                 PIC X(01)   VALUE SPACE.
000270     05  EXL-LIT-2              PIC X(04)   VALUE 'KEY='.
000280     05  EXL-KEY                PIC X(20).
000290     05  FILLER                 PIC X(01)   VALUE SPACE.
000300     05  EXL-LIT-3              PIC X(07)   VALUE 'REASON='.
000310     05  EXL-REASON             PIC X(60).
000320     05  FILLER                 PIC X(22)   VALUE SPACES.
000330
000340 01  EXCP-FOOTER-LINE.
000350     05  FILLER                 PIC X(01)   VALUE SPACE.
000360     05  EXF-LIT                PIC X(28)   VALUE
000370           'TOTAL TRANSACTIONS REJECTED'.
000380     05  EXF-LIT-SEP             PIC X(02)   VALUE ': '.
000390     05  EXF-COUNT-EDIT          PIC Z(6)9.
000400     05  FILLER                 PIC X(94)   VALUE SPACES.

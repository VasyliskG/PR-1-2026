000100******************************************************************
000110*                                                                *
000120*    VOTEREC    --  CAST VOTE RECORD LAYOUT                      *
000130*                                                                *
000140*    FIELD LIST ONLY - NO ENCLOSING 01.  SEE REGNREC FOR THE     *
000150*    WRAPPING CONVENTION USED BY THIS SUBSYSTEM.  THIS LAYOUT    *
000160*    SERVES BOTH VOTE-TRANSACTION-IN AND VOTE-MASTER-OUT - A     *
000170*    VOTE CARRIES NO ACTION CODE, IT IS ALWAYS A CAST.           *
000180*                                                                *
000190******************************************************************
000200* 07/05/1988 RAH  ORIGINAL COPYBOOK - VOTE FILES FOR ELCV002.    *
000210* 09/30/1998 JWT  Y2K REMEDIATION - VOT-DATE EXPANDED FROM 9(6)  *
000220*                 YYMMDD TO 9(8) CCYYMMDD.                      *
000230******************************************************************
000240     05  VOT-VOTER-ID          PIC 9(10).
000250     05  VOT-CANDIDATE-ID      PIC 9(10).
000260     05  VOT-ELECTION-ID       PIC 9(10).
000270     05  VOT-DATE              PIC 9(08).
000280     05  VOT-TIME              PIC 9(06).
000290     05  FILLER                PIC X(06).

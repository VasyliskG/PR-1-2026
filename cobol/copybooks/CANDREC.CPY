000100******************************************************************
000110*                                                                *
000120*    CANDREC    --  ELECTION CANDIDATE RECORD LAYOUT             *
000130*                                                                *
000140*    FIELD LIST ONLY - NO ENCLOSING 01.  SEE REGNREC FOR THE     *
000150*    WRAPPING CONVENTION USED BY THIS SUBSYSTEM.                 *
000160*                                                                *
000170******************************************************************
000180* 07/01/1988 RAH  ORIGINAL COPYBOOK - CANDIDATE MASTER ELCV002.  *
000190* 04/19/1995 RAH  CAN-PARTY-CODE MADE OPTIONAL (SPACES = RUNS    *
000200*                 INDEPENDENT) PER ELECTION BOARD PROCEDURE      *
000210*                 EB-51.                                         *
000220* 09/30/1998 JWT  Y2K REVIEW - CANDIDATE FILE CARRIES NO         *
000230*                 2-DIGIT YEAR FIELDS, NONE TO CONVERT.         *
000240* 08/14/2009 RAH  ADDED CAN-PROGRAM - CANDIDATE BIO TEXT FOR THE *
000250*                 WEB VOTER GUIDE FEED.                         *
000260******************************************************************
000270     05  CAN-ID                PIC 9(10).
000280     05  CAN-FIRST-NAME        PIC X(50).
000290     05  CAN-LAST-NAME         PIC X(50).
000300     05  CAN-PASSPORT-NO       PIC X(08).
000310     05  CAN-PARTY-CODE        PIC X(10).
000320     05  CAN-ELECTION-ID       PIC 9(10).
000330     05  CAN-PROGRAM           PIC X(4096).
000340     05  FILLER                PIC X(10).

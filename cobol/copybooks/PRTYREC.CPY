000100******************************************************************
000110*                                                                *
000120*    PRTYREC    --  POLITICAL PARTY RECORD LAYOUT                *
000130*                                                                *
000140*    FIELD LIST ONLY - NO ENCLOSING 01.  SEE REGNREC FOR THE     *
000150*    WRAPPING CONVENTION USED BY THIS SUBSYSTEM.                 *
000160*                                                                *
000170******************************************************************
000180* 06/09/1988 RAH  ORIGINAL COPYBOOK - PARTY MASTER FOR ELCV002.  *
000190* 07/22/1996 RAH  ADDED PTY-ABBR - BALLOT PRINTER NEEDS A SHORT  *
000200*                 PARTY TAG, FULL NAME TOO WIDE FOR THE COLUMN.  *
000210* 09/30/1998 JWT  Y2K REVIEW - PARTY FILE CARRIES NO 2-DIGIT     *
000220*                 YEAR FIELDS, NONE TO CONVERT.                 *
000230* 08/14/2009 RAH  ADDED PTY-LOGO-PATH AND PTY-PROGRAM FOR THE    *
000240*                 NEW WEB VOTER GUIDE FEED (PTY-LOGO-PATH NOT    *
000250*                 USED BY THIS BATCH - CARRIED FOR COMPAT ONLY). *
000260******************************************************************
000270     05  PTY-CODE              PIC X(10).
000280     05  PTY-ID                PIC 9(10).
000290     05  PTY-NAME              PIC X(100).
000300     05  PTY-ABBR              PIC X(10).
000310     05  PTY-LOGO-PATH         PIC X(200).
000320     05  PTY-PROGRAM           PIC X(4096).
000330     05  FILLER                PIC X(10).

000100******************************************************************
000110*                                                                *
000120*    CANDTRAN   --  CANDIDATE MAINTENANCE TRANSACTION LAYOUT     *
000130*                                                                *
000140*    WRAPS CANDREC UNDER THE CNT- PREFIX - SEE REGNTRAN.         *
000150*                                                                *
000160******************************************************************
000170* 07/01/1988 RAH  ORIGINAL COPYBOOK - CANDIDATE TRANSACTIONS.    *
000180* 09/30/1998 JWT  Y2K REVIEW - NO DATE FIELDS, NONE TO CONVERT.  *
000190******************************************************************
000200     05  CNT-ACTION            PIC X(01).
000210       88  CNT-IS-ADD                VALUE 'A'.
000220       88  CNT-IS-UPDATE             VALUE 'U'.
000230       88  CNT-IS-DELETE             VALUE 'D'.
000240     05  CNT-DATA.
000250         COPY CANDREC REPLACING ==CAN-== BY ==CNT-==.

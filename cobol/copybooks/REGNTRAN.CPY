000100******************************************************************
000110*                                                                *
000120*    REGNTRAN   --  REGION MAINTENANCE TRANSACTION LAYOUT        *
000130*                                                                *
000140*    WRAPS REGNREC UNDER THE RGT- PREFIX SO MASTER AND           *
000150*    TRANSACTION FIELDS CAN COEXIST IN ONE WORKING-STORAGE       *
000160*    SECTION WITHOUT A DUPLICATE DATA-NAME CONFLICT.             *
000170*                                                                *
000180******************************************************************
000190* 06/09/1988 RAH  ORIGINAL COPYBOOK - REGION TRANSACTIONS.       *
000200* 09/30/1998 JWT  Y2K REVIEW - NO DATE FIELDS, NONE TO CONVERT.  *
000210******************************************************************
000220     05  RGT-ACTION            PIC X(01).
000230       88  RGT-IS-ADD                VALUE 'A'.
000240       88  RGT-IS-UPDATE             VALUE 'U'.
000250       88  RGT-IS-DELETE             VALUE 'D'.
000260     05  RGT-DATA.
000270         COPY REGNREC REPLACING ==REG-== BY ==RGT-==.

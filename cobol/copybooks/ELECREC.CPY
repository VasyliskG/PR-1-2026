000100******************************************************************
000110*                                                                *
000120*    ELECREC    --  ELECTION RECORD LAYOUT                       *
000130*                                                                *
000140*    FIELD LIST ONLY - NO ENCLOSING 01.  SEE REGNREC FOR THE     *
000150*    WRAPPING CONVENTION USED BY THIS SUBSYSTEM.                 *
000160*                                                                *
000170******************************************************************
000180* 07/01/1988 RAH  ORIGINAL COPYBOOK - ELECTION MASTER ELCV002.   *
000190* 09/30/1998 JWT  Y2K REMEDIATION - ELC-START-DATE/ELC-END-DATE  *
000200*                 EXPANDED FROM 9(6) YYMMDD TO 9(8) CCYYMMDD.   *
000210* 05/16/2003 RAH  ADDED ELC-STATUS 88-LEVELS FOR STATE MACHINE   *
000220*                 PER ELECTION BOARD PROCEDURE EB-44.            *
000230******************************************************************
000240     05  ELC-ID                PIC 9(10).
000250     05  ELC-NAME              PIC X(200).
000260     05  ELC-DESC              PIC X(200).
000270     05  ELC-START-DATE        PIC 9(08).
000280     05  ELC-END-DATE          PIC 9(08).
000290     05  ELC-STATUS            PIC X(01).
000300       88  ELC-IS-PENDING            VALUE 'P'.
000310       88  ELC-IS-ACTIVE             VALUE 'A'.
000320       88  ELC-IS-CLOSED             VALUE 'C'.
000330       88  ELC-IS-CANCELLED          VALUE 'X'.
000340     05  FILLER                PIC X(10).

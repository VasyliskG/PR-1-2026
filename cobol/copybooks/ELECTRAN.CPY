000100******************************************************************
000110*                                                                *
000120*    ELECTRAN   --  ELECTION MAINTENANCE TRANSACTION LAYOUT      *
000130*                                                                *
000140*    WRAPS ELECREC UNDER THE ELT- PREFIX - SEE REGNTRAN.  SIX    *
000150*    ACTIONS ARE LEGAL FOR ELECTIONS, NOT THREE - ADD, UPDATE,   *
000160*    ACTIVATE, CLOSE, CANCEL, DELETE.                            *
000170*                                                                *
000180******************************************************************
000190* 07/01/1988 RAH  ORIGINAL COPYBOOK - ELECTION TRANSACTIONS,     *
000200*                 ADD/UPDATE/DELETE ONLY.                       *
000210* 09/30/1998 JWT  Y2K REVIEW - NO DATE FIELDS OF ITS OWN, NONE   *
000220*                 TO CONVERT.                                   *
000230* 05/16/2003 RAH  ADDED ACTIVATE/CLOSE/CANCEL ACTIONS PER THE    *
000240*                 ELECTION STATE MACHINE IN PROCEDURE EB-44.     *
000250******************************************************************
000260     05  ELT-ACTION            PIC X(01).
000270       88  ELT-IS-ADD                VALUE 'A'.
000280       88  ELT-IS-UPDATE             VALUE 'U'.
000290       88  ELT-IS-ACTIVATE           VALUE 'T'.
000300       88  ELT-IS-CLOSE              VALUE 'C'.
000310       88  ELT-IS-CANCEL             VALUE 'X'.
000320       88  ELT-IS-DELETE             VALUE 'D'.
000330     05  ELT-DATA.
000340         COPY ELECREC REPLACING ==ELC-== BY ==ELT-==.

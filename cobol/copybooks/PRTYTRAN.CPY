000100******************************************************************
000110*                                                                *
000120*    PRTYTRAN   --  PARTY MAINTENANCE TRANSACTION LAYOUT         *
000130*                                                                *
000140*    WRAPS PRTYREC UNDER THE PTT- PREFIX - SEE REGNTRAN.         *
000150*                                                                *
000160******************************************************************
000170* 06/09/1988 RAH  ORIGINAL COPYBOOK - PARTY TRANSACTIONS.        *
000180* 09/30/1998 JWT  Y2K REVIEW - NO DATE FIELDS, NONE TO CONVERT.  *
000190******************************************************************
000200     05  PTT-ACTION            PIC X(01).
000210       88  PTT-IS-ADD                VALUE 'A'.
000220       88  PTT-IS-UPDATE             VALUE 'U'.
000230       88  PTT-IS-DELETE             VALUE 'D'.
000240     05  PTT-DATA.
000250         COPY PRTYREC REPLACING ==PTY-== BY ==PTT-==.

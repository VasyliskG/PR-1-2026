000100******************************************************************
000110*                                                                *
000120*    VOTRREC    --  REGISTERED VOTER RECORD LAYOUT               *
000130*                                                                *
000140*    FIELD LIST ONLY - NO ENCLOSING 01.  SEE REGNREC FOR THE     *
000150*    WRAPPING CONVENTION USED BY THIS SUBSYSTEM.                 *
000160*                                                                *
000170******************************************************************
000180* 07/05/1988 RAH  ORIGINAL COPYBOOK - VOTER MASTER FOR ELCV002.  *
000190* 09/30/1998 JWT  Y2K REMEDIATION - VTR-BIRTH-DATE EXPANDED FROM *
000200*                 9(6) YYMMDD TO 9(8) CCYYMMDD.                 *
000210* 11/02/2001 RAH  ADDED VTR-EMAIL FOR ELECTION NOTICE MAILINGS. *
000220* 05/16/2003 RAH  ADDED VTR-ROLE 88-LEVELS - ADMIN ROLE CHANGE   *
000230*                 TRANSACTION ADDED PER EB-47.                  *
000240******************************************************************
000250     05  VTR-ID                PIC 9(10).
000260     05  VTR-FIRST-NAME        PIC X(50).
000270     05  VTR-LAST-NAME         PIC X(50).
000280     05  VTR-EMAIL             PIC X(100).
000290     05  VTR-PASSPORT-NO       PIC X(08).
000300     05  VTR-BIRTH-DATE        PIC 9(08).
000310     05  VTR-ROLE              PIC X(01).
000320       88  VTR-IS-VOTER              VALUE 'V'.
000330       88  VTR-IS-ADMIN              VALUE 'A'.
000340     05  VTR-REGION-ID         PIC 9(10).
000350     05  FILLER                PIC X(10).

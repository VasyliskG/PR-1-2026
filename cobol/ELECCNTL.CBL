000100******************************************************************
000110*                                                                *
000120*    IDENTIFICATION DIVISION                                     *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160
000170 PROGRAM-ID.    ELECCNTL.
000180 AUTHOR.        RONALD A HENDRICKS.
000190 DATE-WRITTEN.  JULY 1988.
000200 DATE-COMPILED.
000210 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000220 SECURITY.      BATCH.
000230*REMARKS.       ELECTION BOARD MASTER/TRANSACTION MAINTENANCE,
000240*                               VOTE CASTING AND RESULTS
000250*                               TABULATION FOR SYSTEM ELCV002.
000260
000270* CHANGE HISTORY ------------------------------------------------
000280* 07/14/1988 RAH  ORIGINAL PROGRAM.  LOADS REGION, PARTY AND
000290*                 CANDIDATE MASTERS, POSTS MAINTENANCE
000300*                 TRANSACTIONS, NO VOTE CASTING YET.
000310* 11/02/1988 RAH  ADDED VOTER MASTER LOAD AND MAINTENANCE.
000320* 04/19/1989 RAH  ADDED VOTE-TRANSACTION-IN PROCESSING AND THE
000330*                 END-OF-RUN RESULTS REPORT.
000340* 08/22/1989 RAH  ADDED EXCEPTION-REPORT-OUT - REJECTS WERE
000350*                 PREVIOUSLY LOGGED TO SYSLST ONLY, BOARD WANTS
000360*                 A SEPARATE FILE FOR RECONCILIATION.
000370* 02/14/1994 RAH  WIDENED REG-NAME TO 100 PER REDISTRICTING.
000380* 04/19/1995 RAH  CAN-PARTY-CODE MADE OPTIONAL - INDEPENDENT
000390*                 CANDIDATES NOW ALLOWED PER EB-51.
000400* 07/22/1996 RAH  ADDED PTY-ABBR FOR THE BALLOT PRINTER FEED.
000410* 12/02/1997 DLC  CORRECTED PARTY DELETE - WAS NOT CHECKING
000420*                 CAN-PARTY-CODE BEFORE REMOVING THE ROW.
000430* 09/30/1998 JWT  Y2K REMEDIATION - ALL CCYYMMDD DATE FIELDS
000440*                 EXPANDED FROM 6-DIGIT YYMMDD.  VOTER AGE
000450*                 COMPUTATION REWRITTEN TO COMPARE FULL
000460*                 CENTURY-INCLUSIVE DATES.
000470* 03/11/1999 JWT  Y2K - RAN PARALLEL TEST AGAINST 01/01/2000
000480*                 RUN DATE, NO DISCREPANCIES FOUND.
000490* 11/02/2001 RAH  ADDED VTR-EMAIL AND THE EMAIL-SHAPE EDIT FOR
000500*                 ELECTION NOTICE MAILINGS.
000510* 05/16/2003 RAH  ADDED THE ELECTION STATE MACHINE - ACTIVATE,
000520*                 CLOSE, CANCEL ACTIONS AND THE ELC-STATUS
000530*                 GUARD RULES PER EB-44.
000540* 05/16/2003 RAH  ADDED VTR-ROLE AND THE VOTER CHANGE-ROLE
000550*                 TRANSACTION PER EB-47.
000560* 10/09/2004 DLC  DELETE REGION NOW CHECKS THE VOTER TABLE - WAS
000570*                 ALLOWING A REGION TO BE REMOVED WHILE VOTERS
000580*                 STILL REFERENCED IT.
000590* 08/14/2009 RAH  ADDED CAN-PROGRAM AND PTY-PROGRAM TEXT FIELDS
000600*                 FOR THE WEB VOTER GUIDE FEED (PTY-LOGO-PATH
000610*                 CARRIED FOR FILE COMPATIBILITY ONLY - NOT
000620*                 PROCESSED BY THIS PROGRAM).
000630* 03/02/2012 RAH  ELECTION DELETE NOW CASCADES VOTES AND
000640*                 CANDIDATES BEFORE REMOVING THE ELECTION ROW
000650*                 PER EB-44 REVISION 3.
000660* 06/19/2015 DLC  CANDIDATE DELETE NOW CASCADES VOTES FOR THAT
000670*                 CANDIDATE - WAS LEAVING ORPHAN VOTE ROWS.
000680* 01/11/2019 RAH  RESULTS REPORT RESTATED AS A PROPER CONTROL
000690*                 BREAK REPORT WITH RANK, PCT AND GRAND TOTAL -
000700*                 REPLACES THE OLD SYSLST DISPLAY DUMP.
000710* 10/23/2024 RAH  CONVERTED REGION/PARTY/ELECTION/CANDIDATE/
000720*                 VOTER MASTER AND VOTE FILES FROM INDEXED VSAM
000730*                 TO LINE SEQUENTIAL - DATA CENTER IS RETIRING
000740*                 ISAM SUPPORT ON THE BATCH LPAR.  MASTER
000750*                 LOOKUPS NOW USE IN-MEMORY TABLES INSTEAD OF
000760*                 KEYED READS.
000770* 04/07/2025 RAH  FIRST-FAILURE-WINS FIELD EDIT ORDER DOCUMENTED
000780*                 AND ENFORCED ACROSS ALL FIVE MAINTENANCE
000790*                 STREAMS PER ELECTION BOARD AUDIT FINDING 25-07.
000800* END OF HISTORY ------------------------------------------------
000810
000820/*****************************************************************
000830*                                                                *
000840*    ENVIRONMENT DIVISION                                       *
000850*                                                                *
000860******************************************************************
000870 ENVIRONMENT DIVISION.
000880
000890******************************************************************
000900*    CONFIGURATION SECTION                                       *
000910******************************************************************
000920 CONFIGURATION SECTION.
000930
000940 SOURCE-COMPUTER. IBM-2086-A04-140.
000950 OBJECT-COMPUTER. IBM-2086-A04-140.
000960
000970 SPECIAL-NAMES.
000980     SYSLST IS PRINTER,
000990     UPSI-0 ON STATUS IS SUPPRESS-EXCEPTION-DETAIL.
001000
001010******************************************************************
001020*    INPUT-OUTPUT SECTION                                        *
001030******************************************************************
001040 INPUT-OUTPUT SECTION.
001050
001060 FILE-CONTROL.
001070
001080     SELECT REGION-MASTER-IN
001090         ASSIGN TO REGNMSTI
001100         ORGANIZATION IS LINE SEQUENTIAL
001110         FILE STATUS IS FS-CODE(1).
001120
001130     SELECT REGION-MASTER-OUT
001140         ASSIGN TO REGNMSTO
001150         ORGANIZATION IS LINE SEQUENTIAL
001160         FILE STATUS IS FS-CODE(2).
001170
001180     SELECT PARTY-MASTER-IN
001190         ASSIGN TO PRTYMSTI
001200         ORGANIZATION IS LINE SEQUENTIAL
001210         FILE STATUS IS FS-CODE(3).
001220
001230     SELECT PARTY-MASTER-OUT
001240         ASSIGN TO PRTYMSTO
001250         ORGANIZATION IS LINE SEQUENTIAL
001260         FILE STATUS IS FS-CODE(4).
001270
001280     SELECT ELECTION-MASTER-IN
001290         ASSIGN TO ELECMSTI
001300         ORGANIZATION IS LINE SEQUENTIAL
001310         FILE STATUS IS FS-CODE(5).
001320
001330     SELECT ELECTION-MASTER-OUT
001340         ASSIGN TO ELECMSTO
001350         ORGANIZATION IS LINE SEQUENTIAL
001360         FILE STATUS IS FS-CODE(6).
001370
001380     SELECT CANDIDATE-MASTER-IN
001390         ASSIGN TO CANDMSTI
001400         ORGANIZATION IS LINE SEQUENTIAL
001410         FILE STATUS IS FS-CODE(7).
001420
001430     SELECT CANDIDATE-MASTER-OUT
001440         ASSIGN TO CANDMSTO
001450         ORGANIZATION IS LINE SEQUENTIAL
001460         FILE STATUS IS FS-CODE(8).
001470
001480     SELECT VOTER-MASTER-IN
001490         ASSIGN TO VOTRMSTI
001500         ORGANIZATION IS LINE SEQUENTIAL
001510         FILE STATUS IS FS-CODE(9).
001520
001530     SELECT VOTER-MASTER-OUT
001540         ASSIGN TO VOTRMSTO
001550         ORGANIZATION IS LINE SEQUENTIAL
001560         FILE STATUS IS FS-CODE(10).
001570
001580     SELECT REGION-TRANS-IN
001590         ASSIGN TO REGNTRNI
001600         ORGANIZATION IS LINE SEQUENTIAL
001610         FILE STATUS IS FS-CODE(11).
001620
001630     SELECT PARTY-TRANS-IN
001640         ASSIGN TO PRTYTRNI
001650         ORGANIZATION IS LINE SEQUENTIAL
001660         FILE STATUS IS FS-CODE(12).
001670
001680     SELECT ELECTION-TRANS-IN
001690         ASSIGN TO ELECTRNI
001700         ORGANIZATION IS LINE SEQUENTIAL
001710         FILE STATUS IS FS-CODE(13).
001720
001730     SELECT CANDIDATE-TRANS-IN
001740         ASSIGN TO CANDTRNI
001750         ORGANIZATION IS LINE SEQUENTIAL
001760         FILE STATUS IS FS-CODE(14).
001770
001780     SELECT VOTER-TRANS-IN
001790         ASSIGN TO VOTRTRNI
001800         ORGANIZATION IS LINE SEQUENTIAL
001810         FILE STATUS IS FS-CODE(15).
001820
001830     SELECT VOTE-TRANSACTION-IN
001840         ASSIGN TO VOTETRNI
001850         ORGANIZATION IS LINE SEQUENTIAL
001860         FILE STATUS IS FS-CODE(16).
001870
001880     SELECT VOTE-MASTER-OUT
001890         ASSIGN TO VOTEMSTO
001900         ORGANIZATION IS LINE SEQUENTIAL
001910         FILE STATUS IS FS-CODE(17).
001920
001930     SELECT RESULTS-REPORT-OUT
001940         ASSIGN TO RESLRPTO
001950         ORGANIZATION IS LINE SEQUENTIAL
001960         FILE STATUS IS FS-CODE(18).
001970
001980     SELECT EXCEPTION-REPORT-OUT
001990         ASSIGN TO EXCPRPTO
002000         ORGANIZATION IS LINE SEQUENTIAL
002010         FILE STATUS IS FS-CODE(19).
002020
002030     SELECT SORT-RESULTS-WKFILE
002040         ASSIGN TO SRTWKF01.
002050
002060/*****************************************************************
002070*                                                                *
002080*    DATA DIVISION                                               *
002090*                                                                *
002100******************************************************************
002110 DATA DIVISION.
002120
002130******************************************************************
002140*    FILE SECTION                                                *
002150******************************************************************
002160 FILE SECTION.
002170
002180 FD  REGION-MASTER-IN.
002190 01  REGION-MASTER-IN-RECORD.
002200     COPY REGNREC.
002210
002220 FD  REGION-MASTER-OUT.
002230 01  REGION-MASTER-OUT-RECORD.
002240     COPY REGNREC REPLACING ==REG-== BY ==RGO-==.
002250
002260 FD  PARTY-MASTER-IN.
002270 01  PARTY-MASTER-IN-RECORD.
002280     COPY PRTYREC.
002290
002300 FD  PARTY-MASTER-OUT.
002310 01  PARTY-MASTER-OUT-RECORD.
002320     COPY PRTYREC REPLACING ==PTY-== BY ==PTO-==.
002330
002340 FD  ELECTION-MASTER-IN.
002350 01  ELECTION-MASTER-IN-RECORD.
002360     COPY ELECREC.
002370
002380 FD  ELECTION-MASTER-OUT.
002390 01  ELECTION-MASTER-OUT-RECORD.
002400     COPY ELECREC REPLACING ==ELC-== BY ==ELO-==.
002410
002420 FD  CANDIDATE-MASTER-IN.
002430 01  CANDIDATE-MASTER-IN-RECORD.
002440     COPY CANDREC.
002450
002460 FD  CANDIDATE-MASTER-OUT.
002470 01  CANDIDATE-MASTER-OUT-RECORD.
002480     COPY CANDREC REPLACING ==CAN-== BY ==CNO-==.
002490
002500 FD  VOTER-MASTER-IN.
002510 01  VOTER-MASTER-IN-RECORD.
002520     COPY VOTRREC.
002530
002540 FD  VOTER-MASTER-OUT.
002550 01  VOTER-MASTER-OUT-RECORD.
002560     COPY VOTRREC REPLACING ==VTR-== BY ==VRO-==.
002570
002580 FD  REGION-TRANS-IN.
002590 01  REGION-TRANS-IN-RECORD.
002600     COPY REGNTRAN.
002610
002620 FD  PARTY-TRANS-IN.
002630 01  PARTY-TRANS-IN-RECORD.
002640     COPY PRTYTRAN.
002650
002660 FD  ELECTION-TRANS-IN.
002670 01  ELECTION-TRANS-IN-RECORD.
002680     COPY ELECTRAN.
002690
002700 FD  CANDIDATE-TRANS-IN.
002710 01  CANDIDATE-TRANS-IN-RECORD.
002720     COPY CANDTRAN.
002730
002740 FD  VOTER-TRANS-IN.
002750 01  VOTER-TRANS-IN-RECORD.
002760     COPY VOTRTRAN.
002770
002780 FD  VOTE-TRANSACTION-IN.
002790 01  VOTE-TRANSACTION-IN-RECORD.
002800     COPY VOTEREC.
002810
002820 FD  VOTE-MASTER-OUT.
002830 01  VOTE-MASTER-OUT-RECORD.
002840     COPY VOTEREC REPLACING ==VOT-== BY ==VOO-==.
002850
002860 FD  RESULTS-REPORT-OUT.
002870 01  RESULTS-REPORT-OUT-RECORD    PIC X(132).
002880
002890 FD  EXCEPTION-REPORT-OUT.
002900 01  EXCEPTION-REPORT-OUT-RECORD  PIC X(132).
002910
002920 SD  SORT-RESULTS-WKFILE.
002930 01  SORT-RESULTS-RECORD.
002940     03  SRT-VOTE-COUNT            PIC 9(09).
002950     03  SRT-SEQUENCE              PIC 9(05).
002960     03  SRT-CANDIDATE-ID          PIC 9(10).
002970     03  SRT-CANDIDATE-NAME        PIC X(101).
002980     03  SRT-PARTY-NAME            PIC X(100).
002990     03  SRT-PERCENTAGE            PIC S9(3)V9(2) COMP-3.
003000     03  FILLER                    PIC X(10).
003010
003020******************************************************************
003030*    WORKING-STORAGE SECTION                                     *
003040******************************************************************
003050 WORKING-STORAGE SECTION.
003060
003070******************************************************************
003080*    W00  -  GENERIC FILE STATUS TABLE - ONE ENTRY PER SELECT    *
003090*             ABOVE, CHECKED BY B90-CHECK-STATUS.                 *
003100******************************************************************
003110 01  WS-FILE-STATUS-TABLE.
003120     03  FS-ENTRY OCCURS 19 TIMES INDEXED BY FS-IDX.
003130         05  FS-CODE               PIC X(02).
003140           88  FS-NORMAL                 VALUE '00'.
003150           88  FS-EOFILE                 VALUE '10'.
003160         05  FILLER                PIC X(02).
003170
003180******************************************************************
003190*    W01  -  RUN-DATE WORK AREA - REDEFINED INTO CCYY/MM/DD      *
003200*             FOR THE VOTER AGE COMPUTATION IN Q10.              *
003210******************************************************************
003220 01  WS-RUN-DATE                   PIC 9(08).
003230 01  WS-RUN-DATE-FIELDS REDEFINES WS-RUN-DATE.
003240     03  WS-RUN-CCYY               PIC 9(04).
003250     03  WS-RUN-MM                 PIC 9(02).
003260     03  WS-RUN-DD                 PIC 9(02).
003270
003280******************************************************************
003290*    W02  -  PASSPORT-NUMBER WORK AREA - SHARED BY THE           *
003300*             CANDIDATE AND VOTER FIELD EDITS (P30).             *
003310******************************************************************
003320 01  WS-PASSPORT-NO                PIC X(08).
003330 01  WS-PASSPORT-FIELDS REDEFINES WS-PASSPORT-NO.
003340     03  WS-PASSPORT-ALPHA         PIC X(02).
003350     03  WS-PASSPORT-DIGITS        PIC 9(06).
003360
003370******************************************************************
003380*    W03  -  BIRTH-DATE WORK AREA - REDEFINED INTO CCYY/MM/DD    *
003390*             FOR THE VOTER AGE COMPUTATION IN Q10.              *
003400******************************************************************
003410 01  WS-BIRTH-DATE                 PIC 9(08).
003420 01  WS-BIRTH-DATE-FIELDS REDEFINES WS-BIRTH-DATE.
003430     03  WS-BIRTH-CCYY             PIC 9(04).
003440     03  WS-BIRTH-MM               PIC 9(02).
003450     03  WS-BIRTH-DD               PIC 9(02).
003460
003470******************************************************************
003480*    W04  -  END-OF-FILE AND EDIT SWITCHES                       *
003490******************************************************************
003500 77  REGN-IN-EOF-SW                PIC X(01) VALUE 'N'.
003510     88  REGN-IN-EOF                     VALUE 'Y'.
003520 77  PRTY-IN-EOF-SW                PIC X(01) VALUE 'N'.
003530     88  PRTY-IN-EOF                     VALUE 'Y'.
003540 77  ELEC-IN-EOF-SW                PIC X(01) VALUE 'N'.
003550     88  ELEC-IN-EOF                     VALUE 'Y'.
003560 77  CAND-IN-EOF-SW                PIC X(01) VALUE 'N'.
003570     88  CAND-IN-EOF                     VALUE 'Y'.
003580 77  VOTR-IN-EOF-SW                PIC X(01) VALUE 'N'.
003590     88  VOTR-IN-EOF                     VALUE 'Y'.
003600 77  REGN-TRANS-EOF-SW             PIC X(01) VALUE 'N'.
003610     88  REGN-TRANS-EOF                  VALUE 'Y'.
003620 77  PRTY-TRANS-EOF-SW             PIC X(01) VALUE 'N'.
003630     88  PRTY-TRANS-EOF                  VALUE 'Y'.
003640 77  ELEC-TRANS-EOF-SW             PIC X(01) VALUE 'N'.
003650     88  ELEC-TRANS-EOF                  VALUE 'Y'.
003660 77  CAND-TRANS-EOF-SW            PIC X(01) VALUE 'N'.
003670     88  CAND-TRANS-EOF                  VALUE 'Y'.
003680 77  VOTR-TRANS-EOF-SW            PIC X(01) VALUE 'N'.
003690     88  VOTR-TRANS-EOF                  VALUE 'Y'.
003700 77  VOTE-TRANS-EOF-SW            PIC X(01) VALUE 'N'.
003710     88  VOTE-TRANS-EOF                  VALUE 'Y'.
003720 77  SORT-EOF-SW                  PIC X(01) VALUE 'N'.
003730     88  SORT-EOF                        VALUE 'Y'.
003740 77  WS-EDIT-SW                   PIC X(01) VALUE 'Y'.
003750     88  WS-EDIT-OK                      VALUE 'Y'.
003760     88  WS-EDIT-BAD                     VALUE 'N'.
003770
003780******************************************************************
003790*    W05  -  SUBSCRIPTS AND ACCUMULATORS - ALL COMP PER SHOP     *
003800*             STANDARD (NO DISPLAY ARITHMETIC FIELDS).           *
003810******************************************************************
003820 77  RGN-IDX                      PIC S9(04) COMP.
003830 77  PTB-IDX                      PIC S9(04) COMP.
003840 77  ELB-IDX                      PIC S9(04) COMP.
003850 77  CNB-IDX                      PIC S9(04) COMP.
003860 77  VRB-IDX                      PIC S9(04) COMP.
003870 77  VTB-IDX                      PIC S9(04) COMP.
003880 77  WS-SUB-1                     PIC S9(04) COMP.
003890 77  WS-SUB-2                     PIC S9(04) COMP.
003900 77  WS-FOUND-IDX                 PIC S9(04) COMP.
003910 77  WS-SEARCH-ID                 PIC 9(10).
003920 77  WS-SEARCH-CODE               PIC X(10).
003930 77  WS-RANK                      PIC S9(04) COMP.
003940 77  WS-CAND-COUNT-THIS-ELEC      PIC S9(04) COMP.
003950 77  WS-VOTE-COUNT-THIS-CAND      PIC S9(09) COMP.
003960 77  WS-GRAND-TOTAL-VOTES         PIC S9(09) COMP.
003970 77  WS-VOTER-AGE                 PIC S9(03) COMP.
003980 77  WS-AT-COUNT                  PIC S9(03) COMP.
003990 77  WS-PARTY-NAME-RESOLVED       PIC X(100).
004000
004010* W1005 02/11/03 MLK  LENGTH-EDIT WORK AREA FOR BATCH 1994-14 -
004020*        SHOP-WIDE FIX, ALL FIVE MAINT SCREENS WERE MISSING
004030*        MIN-LENGTH CHECKS ON NAME/CODE FIELDS PER USER SVCS.
004040 77  WS-LEN-FIELD                 PIC X(200).
004050 77  WS-LEN-SUB                   PIC S9(03) COMP.
004060 77  WS-LEN-RESULT                PIC S9(03) COMP.
004070*
004080* W1006 02/11/03 MLK  E-MAIL SHAPE RE-EDIT - SCAN WORK AREAS.
004090 77  WS-EM-SUB                   PIC S9(03) COMP.
004100 77  WS-EM-AT-POS                PIC S9(03) COMP.
004110 77  WS-EM-LAST-DOT-POS          PIC S9(03) COMP.
004120 77  WS-EM-DOT-COUNT             PIC S9(03) COMP.
004130 77  WS-EM-TLD-LEN                PIC S9(03) COMP.
004140 77  WS-EM-DOMAIN-START          PIC S9(03) COMP.
004150
004160 77  REGN-TABLE-COUNT             PIC S9(04) COMP VALUE ZERO.
004170 77  PRTY-TABLE-COUNT             PIC S9(04) COMP VALUE ZERO.
004180 77  ELEC-TABLE-COUNT             PIC S9(04) COMP VALUE ZERO.
004190 77  CAND-TABLE-COUNT             PIC S9(04) COMP VALUE ZERO.
004200 77  VOTR-TABLE-COUNT             PIC S9(04) COMP VALUE ZERO.
004210 77  VOTE-TABLE-COUNT             PIC S9(04) COMP VALUE ZERO.
004220
004230 77  WS-MAX-REG-ID                PIC 9(10) VALUE ZERO.
004240 77  WS-MAX-PTY-ID                PIC 9(10) VALUE ZERO.
004250 77  WS-MAX-ELC-ID                PIC 9(10) VALUE ZERO.
004260 77  WS-MAX-CAN-ID                PIC 9(10) VALUE ZERO.
004270 77  WS-MAX-VTR-ID                PIC 9(10) VALUE ZERO.
004280
004290 77  NEXT-REG-ID                  PIC 9(10) VALUE ZERO.
004300 77  NEXT-PTY-ID                  PIC 9(10) VALUE ZERO.
004310 77  NEXT-ELC-ID                  PIC 9(10) VALUE ZERO.
004320 77  NEXT-CAN-ID                  PIC 9(10) VALUE ZERO.
004330 77  NEXT-VTR-ID                  PIC 9(10) VALUE ZERO.
004340
004350******************************************************************
004360*    W06  -  END-OF-RUN CONTROL TOTALS (FOR THE SYSLST ECHO)     *
004370******************************************************************
004380 01  WS-CONTROL-TOTALS.
004390     03  WS-REGN-ADD-COUNT         PIC S9(07) COMP VALUE ZERO.
004400     03  WS-PRTY-ADD-COUNT         PIC S9(07) COMP VALUE ZERO.
004410     03  WS-ELEC-ADD-COUNT         PIC S9(07) COMP VALUE ZERO.
004420     03  WS-CAND-ADD-COUNT         PIC S9(07) COMP VALUE ZERO.
004430     03  WS-VOTR-ADD-COUNT         PIC S9(07) COMP VALUE ZERO.
004440     03  WS-VOTE-ACCEPT-COUNT      PIC S9(07) COMP VALUE ZERO.
004450     03  WS-VOTE-REJECT-COUNT      PIC S9(07) COMP VALUE ZERO.
004460     03  WS-EXCEPTION-COUNT        PIC S9(07) COMP VALUE ZERO.
004470     03  FILLER                    PIC X(04).
004480
004490 01  VAR-EDIT                      PIC Z(6)9-.
004500
004510******************************************************************
004520*    W07  -  REGION IN-MEMORY MASTER TABLE                       *
004530******************************************************************
004540 01  WS-REGION-TABLE.
004550     03  RGN-TABLE-ENTRY OCCURS 50 TIMES INDEXED BY RGN-TAB-X.
004560         COPY REGNREC REPLACING ==REG-== BY ==RGN-==.
004570
004580******************************************************************
004590*    W08  -  PARTY IN-MEMORY MASTER TABLE                        *
004600******************************************************************
004610 01  WS-PARTY-TABLE.
004620     03  PTB-TABLE-ENTRY OCCURS 30 TIMES INDEXED BY PTB-TAB-X.
004630         COPY PRTYREC REPLACING ==PTY-== BY ==PTB-==.
004640
004650******************************************************************
004660*    W09  -  ELECTION IN-MEMORY MASTER TABLE - EXTENDED WITH     *
004670*             RUNNING VOTE-COUNT ACCUMULATORS (I00, J00).        *
004680******************************************************************
004690 01  WS-ELECTION-TABLE.
004700     03  ELB-TABLE-ENTRY OCCURS 20 TIMES INDEXED BY ELB-TAB-X.
004710         COPY ELECREC REPLACING ==ELC-== BY ==ELB-==.
004720         05  ELB-VOTES-ACCEPTED    PIC S9(09) COMP VALUE ZERO.
004730
004740******************************************************************
004750*    W10  -  CANDIDATE IN-MEMORY MASTER TABLE                    *
004760******************************************************************
004770 01  WS-CANDIDATE-TABLE.
004780     03  CNB-TABLE-ENTRY OCCURS 500 TIMES INDEXED BY CNB-TAB-X.
004790         COPY CANDREC REPLACING ==CAN-== BY ==CNB-==.
004800
004810******************************************************************
004820*    W11  -  VOTER IN-MEMORY MASTER TABLE                        *
004830******************************************************************
004840 01  WS-VOTER-TABLE.
004850     03  VRB-TABLE-ENTRY OCCURS 2000 TIMES INDEXED BY VRB-TAB-X.
004860         COPY VOTRREC REPLACING ==VTR-== BY ==VRB-==.
004870
004880******************************************************************
004890*    W12  -  CAST-VOTE IN-MEMORY TABLE                           *
004900******************************************************************
004910 01  WS-VOTE-TABLE.
004920     03  VTB-TABLE-ENTRY OCCURS 5000 TIMES INDEXED BY VTB-TAB-X.
004930         COPY VOTEREC REPLACING ==VOT-== BY ==VTB-==.
004940
004950******************************************************************
004960*    W13  -  EXCEPTION REPORT AND RESULTS REPORT PRINT LINES     *
004970******************************************************************
004980 01  WS-RESULT-ROW.
004990     COPY RESLREC.
005000
005010     COPY EXCPREC.
005020
005030/*****************************************************************
005040*                                                                *
005050*    PROCEDURE DIVISION                                         *
005060*                                                                *
005070******************************************************************
005080 PROCEDURE DIVISION.
005090
005100******************************************************************
005110*    A00  -  MAINLINE                                            *
005120******************************************************************
005130 A00-MAINLINE.
005140     PERFORM B10-INITIALIZATION THRU B15-EXIT.
005150
005160     PERFORM C00-LOAD-REGIONS THRU C05-EXIT.
005170     PERFORM C10-LOAD-PARTIES THRU C15-EXIT.
005180     PERFORM C20-LOAD-ELECTIONS THRU C25-EXIT.
005190     PERFORM C30-LOAD-CANDIDATES THRU C35-EXIT.
005200     PERFORM C40-LOAD-VOTERS THRU C45-EXIT.
005210
005220     PERFORM D00-PROCESS-ONE-REGN-TRANS THRU D05-EXIT
005230         UNTIL REGN-TRANS-EOF.
005240     PERFORM E00-PROCESS-ONE-PRTY-TRANS THRU E05-EXIT
005250         UNTIL PRTY-TRANS-EOF.
005260     PERFORM F00-PROCESS-ONE-ELEC-TRANS THRU F05-EXIT
005270         UNTIL ELEC-TRANS-EOF.
005280     PERFORM G00-PROCESS-ONE-CAND-TRANS THRU G05-EXIT
005290         UNTIL CAND-TRANS-EOF.
005300     PERFORM H00-PROCESS-ONE-VOTR-TRANS THRU H05-EXIT
005310         UNTIL VOTR-TRANS-EOF.
005320     PERFORM I00-PROCESS-ONE-VOTE-TRANS THRU I05-EXIT
005330         UNTIL VOTE-TRANS-EOF.
005340
005350     PERFORM J00-BUILD-AND-PRINT-RESULTS THRU J05-EXIT.
005360
005370     PERFORM B20-TERMINATION THRU B25-EXIT.
005380
005390     GOBACK.
005400
005410******************************************************************
005420*    B10  -  OPEN FILES, PRIME SWITCHES, READ FIRST TRANSACTIONS *
005430******************************************************************
005440 B10-INITIALIZATION.
005450     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
005460
005470     OPEN INPUT  REGION-MASTER-IN
005480                 PARTY-MASTER-IN
005490                 ELECTION-MASTER-IN
005500                 CANDIDATE-MASTER-IN
005510                 VOTER-MASTER-IN
005520                 REGION-TRANS-IN
005530                 PARTY-TRANS-IN
005540                 ELECTION-TRANS-IN
005550                 CANDIDATE-TRANS-IN
005560                 VOTER-TRANS-IN
005570                 VOTE-TRANSACTION-IN.
005580     OPEN OUTPUT REGION-MASTER-OUT
005590                 PARTY-MASTER-OUT
005600                 ELECTION-MASTER-OUT
005610                 CANDIDATE-MASTER-OUT
005620                 VOTER-MASTER-OUT
005630                 VOTE-MASTER-OUT
005640                 RESULTS-REPORT-OUT
005650                 EXCEPTION-REPORT-OUT.
005660
005670     PERFORM B90-CHECK-ALL-OPEN-STATUS THRU B95-EXIT.
005680
005690     PERFORM D01-READ-REGN-TRANS THRU D01-EXIT.
005700     PERFORM E01-READ-PRTY-TRANS THRU E01-EXIT.
005710     PERFORM F01-READ-ELEC-TRANS THRU F01-EXIT.
005720     PERFORM G01-READ-CAND-TRANS THRU G01-EXIT.
005730     PERFORM H01-READ-VOTR-TRANS THRU H01-EXIT.
005740     PERFORM I01-READ-VOTE-TRANS THRU I01-EXIT.
005750
005760     MOVE RESL-TITLE-LINE TO RESULTS-REPORT-OUT-RECORD.
005770     WRITE RESULTS-REPORT-OUT-RECORD.
005780 B15-EXIT.
005790     EXIT.
005800
005810******************************************************************
005820*    B20  -  CLOSE FILES, ECHO CONTROL TOTALS TO SYSLST          *
005830******************************************************************
005840 B20-TERMINATION.
005850     MOVE WS-EXCEPTION-COUNT TO EXF-COUNT-EDIT.
005860     MOVE EXCP-FOOTER-LINE TO EXCEPTION-REPORT-OUT-RECORD.
005870     WRITE EXCEPTION-REPORT-OUT-RECORD.
005880
005890     CLOSE REGION-MASTER-IN     REGION-MASTER-OUT
005900           PARTY-MASTER-IN      PARTY-MASTER-OUT
005910           ELECTION-MASTER-IN   ELECTION-MASTER-OUT
005920           CANDIDATE-MASTER-IN  CANDIDATE-MASTER-OUT
005930           VOTER-MASTER-IN      VOTER-MASTER-OUT
005940           REGION-TRANS-IN      PARTY-TRANS-IN
005950           ELECTION-TRANS-IN    CANDIDATE-TRANS-IN
005960           VOTER-TRANS-IN       VOTE-TRANSACTION-IN
005970           VOTE-MASTER-OUT      RESULTS-REPORT-OUT
005980           EXCEPTION-REPORT-OUT.
005990
006000     DISPLAY 'ELECCNTL - RUN DATE ' WS-RUN-DATE UPON PRINTER.
006010     MOVE WS-REGN-ADD-COUNT TO VAR-EDIT.
006020     DISPLAY 'REGIONS ADDED......... ' VAR-EDIT UPON PRINTER.
006030     MOVE WS-PRTY-ADD-COUNT TO VAR-EDIT.
006040     DISPLAY 'PARTIES ADDED.......... ' VAR-EDIT UPON PRINTER.
006050     MOVE WS-ELEC-ADD-COUNT TO VAR-EDIT.
006060     DISPLAY 'ELECTIONS ADDED........ ' VAR-EDIT UPON PRINTER.
006070     MOVE WS-CAND-ADD-COUNT TO VAR-EDIT.
006080     DISPLAY 'CANDIDATES ADDED....... ' VAR-EDIT UPON PRINTER.
006090     MOVE WS-VOTR-ADD-COUNT TO VAR-EDIT.
006100     DISPLAY 'VOTERS ADDED........... ' VAR-EDIT UPON PRINTER.
006110     MOVE WS-VOTE-ACCEPT-COUNT TO VAR-EDIT.
006120     DISPLAY 'VOTES ACCEPTED......... ' VAR-EDIT UPON PRINTER.
006130     MOVE WS-VOTE-REJECT-COUNT TO VAR-EDIT.
006140     DISPLAY 'VOTES REJECTED......... ' VAR-EDIT UPON PRINTER.
006150     MOVE WS-EXCEPTION-COUNT TO VAR-EDIT.
006160     DISPLAY 'TOTAL EXCEPTIONS....... ' VAR-EDIT UPON PRINTER.
006170 B25-EXIT.
006180     EXIT.
006190
006200******************************************************************
006210*    B90  -  OPEN-TIME FILE STATUS CHECK - ONE PASS OVER THE     *
006220*             19-ENTRY STATUS TABLE, ABENDS ON ANYTHING BUT 00.  *
006230******************************************************************
006240 B90-CHECK-ALL-OPEN-STATUS.
006250     PERFORM B91-CHECK-ONE-STATUS THRU B91-EXIT
006260         VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > 19.
006270 B95-EXIT.
006280     EXIT.
006290
006300 B91-CHECK-ONE-STATUS.
006310     IF NOT FS-NORMAL(FS-IDX)
006320         DISPLAY 'ELECCNTL - OPEN FAILED, FILE STATUS '
006330             FS-CODE(FS-IDX) ' TABLE ENTRY ' FS-IDX
006340             UPON PRINTER
006350         MOVE 16 TO RETURN-CODE
006360         GOBACK
006370     END-IF.
006380 B91-EXIT.
006390     EXIT.
006400
006410******************************************************************
006420*    C00  -  LOAD REGION-MASTER-IN INTO THE WS-REGION-TABLE,     *
006430*             TRACK THE HIGHEST REG-ID SEEN FOR NEXT-REG-ID.      *
006440******************************************************************
006450 C00-LOAD-REGIONS.
006460     PERFORM C01-READ-REGN-MASTER THRU C01-EXIT.
006470     PERFORM C02-STORE-REGN-ENTRY THRU C02-EXIT
006480         UNTIL REGN-IN-EOF.
006490     COMPUTE NEXT-REG-ID = WS-MAX-REG-ID + 1.
006500 C05-EXIT.
006510     EXIT.
006520
006530 C01-READ-REGN-MASTER.
006540     READ REGION-MASTER-IN
006550         AT END SET REGN-IN-EOF TO TRUE
006560     END-READ.
006570 C01-EXIT.
006580     EXIT.
006590
006600 C02-STORE-REGN-ENTRY.
006610     ADD 1 TO REGN-TABLE-COUNT.
006620     SET RGN-TAB-X TO REGN-TABLE-COUNT.
006630     MOVE REG-ID   TO RGN-ID(RGN-TAB-X).
006640     MOVE REG-CODE TO RGN-CODE(RGN-TAB-X).
006650     MOVE REG-NAME TO RGN-NAME(RGN-TAB-X).
006660     MOVE REG-DESC TO RGN-DESC(RGN-TAB-X).
006670     IF REG-ID > WS-MAX-REG-ID
006680         MOVE REG-ID TO WS-MAX-REG-ID
006690     END-IF.
006700     PERFORM C01-READ-REGN-MASTER THRU C01-EXIT.
006710 C02-EXIT.
006720     EXIT.
006730
006740******************************************************************
006750*    C10  -  LOAD PARTY-MASTER-IN INTO THE WS-PARTY-TABLE        *
006760******************************************************************
006770 C10-LOAD-PARTIES.
006780     PERFORM C11-READ-PRTY-MASTER THRU C11-EXIT.
006790     PERFORM C12-STORE-PRTY-ENTRY THRU C12-EXIT
006800         UNTIL PRTY-IN-EOF.
006810     COMPUTE NEXT-PTY-ID = WS-MAX-PTY-ID + 1.
006820 C15-EXIT.
006830     EXIT.
006840
006850 C11-READ-PRTY-MASTER.
006860     READ PARTY-MASTER-IN
006870         AT END SET PRTY-IN-EOF TO TRUE
006880     END-READ.
006890 C11-EXIT.
006900     EXIT.
006910
006920 C12-STORE-PRTY-ENTRY.
006930     ADD 1 TO PRTY-TABLE-COUNT.
006940     SET PTB-TAB-X TO PRTY-TABLE-COUNT.
006950     MOVE PTY-CODE      TO PTB-CODE(PTB-TAB-X).
006960     MOVE PTY-ID        TO PTB-ID(PTB-TAB-X).
006970     MOVE PTY-NAME      TO PTB-NAME(PTB-TAB-X).
006980     MOVE PTY-ABBR      TO PTB-ABBR(PTB-TAB-X).
006990     MOVE PTY-LOGO-PATH TO PTB-LOGO-PATH(PTB-TAB-X).
007000     MOVE PTY-PROGRAM   TO PTB-PROGRAM(PTB-TAB-X).
007010     IF PTY-ID > WS-MAX-PTY-ID
007020         MOVE PTY-ID TO WS-MAX-PTY-ID
007030     END-IF.
007040     PERFORM C11-READ-PRTY-MASTER THRU C11-EXIT.
007050 C12-EXIT.
007060     EXIT.
007070
007080******************************************************************
007090*    C20  -  LOAD ELECTION-MASTER-IN INTO THE WS-ELECTION-TABLE  *
007100******************************************************************
007110 C20-LOAD-ELECTIONS.
007120     PERFORM C21-READ-ELEC-MASTER THRU C21-EXIT.
007130     PERFORM C22-STORE-ELEC-ENTRY THRU C22-EXIT
007140         UNTIL ELEC-IN-EOF.
007150     COMPUTE NEXT-ELC-ID = WS-MAX-ELC-ID + 1.
007160 C25-EXIT.
007170     EXIT.
007180
007190 C21-READ-ELEC-MASTER.
007200     READ ELECTION-MASTER-IN
007210         AT END SET ELEC-IN-EOF TO TRUE
007220     END-READ.
007230 C21-EXIT.
007240     EXIT.
007250
007260 C22-STORE-ELEC-ENTRY.
007270     ADD 1 TO ELEC-TABLE-COUNT.
007280     SET ELB-TAB-X TO ELEC-TABLE-COUNT.
007290     MOVE ELC-ID         TO ELB-ID(ELB-TAB-X).
007300     MOVE ELC-NAME       TO ELB-NAME(ELB-TAB-X).
007310     MOVE ELC-DESC       TO ELB-DESC(ELB-TAB-X).
007320     MOVE ELC-START-DATE TO ELB-START-DATE(ELB-TAB-X).
007330     MOVE ELC-END-DATE   TO ELB-END-DATE(ELB-TAB-X).
007340     MOVE ELC-STATUS     TO ELB-STATUS(ELB-TAB-X).
007350     MOVE ZERO           TO ELB-VOTES-ACCEPTED(ELB-TAB-X).
007360     IF ELC-ID > WS-MAX-ELC-ID
007370         MOVE ELC-ID TO WS-MAX-ELC-ID
007380     END-IF.
007390     PERFORM C21-READ-ELEC-MASTER THRU C21-EXIT.
007400 C22-EXIT.
007410     EXIT.
007420
007430******************************************************************
007440*    C30  -  LOAD CANDIDATE-MASTER-IN INTO THE CANDIDATE TABLE   *
007450******************************************************************
007460 C30-LOAD-CANDIDATES.
007470     PERFORM C31-READ-CAND-MASTER THRU C31-EXIT.
007480     PERFORM C32-STORE-CAND-ENTRY THRU C32-EXIT
007490         UNTIL CAND-IN-EOF.
007500     COMPUTE NEXT-CAN-ID = WS-MAX-CAN-ID + 1.
007510 C35-EXIT.
007520     EXIT.
007530
007540 C31-READ-CAND-MASTER.
007550     READ CANDIDATE-MASTER-IN
007560         AT END SET CAND-IN-EOF TO TRUE
007570     END-READ.
007580 C31-EXIT.
007590     EXIT.
007600
007610 C32-STORE-CAND-ENTRY.
007620     ADD 1 TO CAND-TABLE-COUNT.
007630     SET CNB-TAB-X TO CAND-TABLE-COUNT.
007640     MOVE CAN-ID           TO CNB-ID(CNB-TAB-X).
007650     MOVE CAN-FIRST-NAME   TO CNB-FIRST-NAME(CNB-TAB-X).
007660     MOVE CAN-LAST-NAME    TO CNB-LAST-NAME(CNB-TAB-X).
007670     MOVE CAN-PASSPORT-NO  TO CNB-PASSPORT-NO(CNB-TAB-X).
007680     MOVE CAN-PARTY-CODE   TO CNB-PARTY-CODE(CNB-TAB-X).
007690     MOVE CAN-ELECTION-ID  TO CNB-ELECTION-ID(CNB-TAB-X).
007700     MOVE CAN-PROGRAM      TO CNB-PROGRAM(CNB-TAB-X).
007710     IF CAN-ID > WS-MAX-CAN-ID
007720         MOVE CAN-ID TO WS-MAX-CAN-ID
007730     END-IF.
007740     PERFORM C31-READ-CAND-MASTER THRU C31-EXIT.
007750 C32-EXIT.
007760     EXIT.
007770
007780******************************************************************
007790*    C40  -  LOAD VOTER-MASTER-IN INTO THE WS-VOTER-TABLE        *
007800******************************************************************
007810 C40-LOAD-VOTERS.
007820     PERFORM C41-READ-VOTR-MASTER THRU C41-EXIT.
007830     PERFORM C42-STORE-VOTR-ENTRY THRU C42-EXIT
007840         UNTIL VOTR-IN-EOF.
007850     COMPUTE NEXT-VTR-ID = WS-MAX-VTR-ID + 1.
007860 C45-EXIT.
007870     EXIT.
007880
007890 C41-READ-VOTR-MASTER.
007900     READ VOTER-MASTER-IN
007910         AT END SET VOTR-IN-EOF TO TRUE
007920     END-READ.
007930 C41-EXIT.
007940     EXIT.
007950
007960 C42-STORE-VOTR-ENTRY.
007970     ADD 1 TO VOTR-TABLE-COUNT.
007980     SET VRB-TAB-X TO VOTR-TABLE-COUNT.
007990     MOVE VTR-ID           TO VRB-ID(VRB-TAB-X).
008000     MOVE VTR-FIRST-NAME   TO VRB-FIRST-NAME(VRB-TAB-X).
008010     MOVE VTR-LAST-NAME    TO VRB-LAST-NAME(VRB-TAB-X).
008020     MOVE VTR-EMAIL        TO VRB-EMAIL(VRB-TAB-X).
008030     MOVE VTR-PASSPORT-NO  TO VRB-PASSPORT-NO(VRB-TAB-X).
008040     MOVE VTR-BIRTH-DATE   TO VRB-BIRTH-DATE(VRB-TAB-X).
008050     MOVE VTR-ROLE         TO VRB-ROLE(VRB-TAB-X).
008060     MOVE VTR-REGION-ID    TO VRB-REGION-ID(VRB-TAB-X).
008070     IF VTR-ID > WS-MAX-VTR-ID
008080         MOVE VTR-ID TO WS-MAX-VTR-ID
008090     END-IF.
008100     PERFORM C41-READ-VOTR-MASTER THRU C41-EXIT.
008110 C42-EXIT.
008120     EXIT.
008130
008140******************************************************************
008150*    D00  -  REGION MAINTENANCE - ONE TRANSACTION PER CALL       *
008160******************************************************************
008170 D00-PROCESS-ONE-REGN-TRANS.
008180     EVALUATE TRUE
008190         WHEN RGT-IS-ADD
008200             PERFORM D10-ADD-REGION THRU D10-EXIT
008210         WHEN RGT-IS-UPDATE
008220             PERFORM D20-UPDATE-REGION THRU D20-EXIT
008230         WHEN RGT-IS-DELETE
008240             PERFORM D30-DELETE-REGION THRU D30-EXIT
008250         WHEN OTHER
008260             MOVE 'REGION'     TO EXL-ENTITY-TYPE
008270             MOVE RGT-CODE     TO EXL-KEY
008280             MOVE 'UNKNOWN TRANSACTION ACTION CODE'
008290                               TO EXL-REASON
008300             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
008310     END-EVALUATE.
008320     PERFORM D01-READ-REGN-TRANS THRU D01-EXIT.
008330 D05-EXIT.
008340     EXIT.
008350
008360 D01-READ-REGN-TRANS.
008370     READ REGION-TRANS-IN
008380         AT END SET REGN-TRANS-EOF TO TRUE
008390     END-READ.
008400 D01-EXIT.
008410     EXIT.
008420
008430******************************************************************
008440*    D10  -  ADD REGION - REJECT ON BAD FIELDS OR DUPLICATE      *
008450*             REG-CODE/REG-NAME, ELSE APPEND AND JOURNAL.        *
008460******************************************************************
008470 D10-ADD-REGION.
008480     MOVE RGT-CODE TO WS-SEARCH-CODE.
008490     PERFORM P11-EDIT-REGION-FIELDS THRU P11-EXIT.
008500     IF WS-EDIT-BAD
008510         MOVE 'REGION'  TO EXL-ENTITY-TYPE
008520         MOVE RGT-CODE  TO EXL-KEY
008530         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
008540         GO TO D10-EXIT
008550     END-IF.
008560
008570     PERFORM Q30-FIND-REGION-BY-CODE THRU Q30-EXIT.
008580     IF WS-FOUND-IDX > ZERO
008590         MOVE 'REGION'  TO EXL-ENTITY-TYPE
008600         MOVE RGT-CODE  TO EXL-KEY
008610         MOVE 'DUPLICATE REGION CODE' TO EXL-REASON
008620         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
008630         GO TO D10-EXIT
008640     END-IF.
008650
008660     ADD 1 TO REGN-TABLE-COUNT.
008670     SET RGN-TAB-X TO REGN-TABLE-COUNT.
008680     MOVE NEXT-REG-ID TO RGN-ID(RGN-TAB-X).
008690     ADD 1 TO NEXT-REG-ID.
008700     MOVE RGT-CODE    TO RGN-CODE(RGN-TAB-X).
008710     MOVE RGT-NAME    TO RGN-NAME(RGN-TAB-X).
008720     MOVE RGT-DESC    TO RGN-DESC(RGN-TAB-X).
008730
008740     MOVE RGN-ID(RGN-TAB-X)   TO RGO-ID.
008750     MOVE RGN-CODE(RGN-TAB-X) TO RGO-CODE.
008760     MOVE RGN-NAME(RGN-TAB-X) TO RGO-NAME.
008770     MOVE RGN-DESC(RGN-TAB-X) TO RGO-DESC.
008780     WRITE REGION-MASTER-OUT-RECORD.
008790     ADD 1 TO WS-REGN-ADD-COUNT.
008800 D10-EXIT.
008810     EXIT.
008820
008830******************************************************************
008840*    D20  -  UPDATE REGION - LOCATE BY RGT-ID, REVALIDATE FIELDS *
008850******************************************************************
008860 D20-UPDATE-REGION.
008870     MOVE RGT-ID TO WS-SEARCH-ID.
008880     PERFORM Q31-FIND-REGION-BY-ID THRU Q31-EXIT.
008890     IF WS-FOUND-IDX = ZERO
008900         MOVE 'REGION'  TO EXL-ENTITY-TYPE
008910         MOVE RGT-ID    TO EXL-KEY
008920         MOVE 'REGION ID NOT FOUND' TO EXL-REASON
008930         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
008940         GO TO D20-EXIT
008950     END-IF.
008960     SET RGN-TAB-X TO WS-FOUND-IDX.
008970
008980     MOVE RGT-CODE TO WS-SEARCH-CODE.
008990     PERFORM P11-EDIT-REGION-FIELDS THRU P11-EXIT.
009000     IF WS-EDIT-BAD
009010         MOVE 'REGION'  TO EXL-ENTITY-TYPE
009020         MOVE RGT-ID    TO EXL-KEY
009030         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
009040         GO TO D20-EXIT
009050     END-IF.
009060
009070     PERFORM Q30-FIND-REGION-BY-CODE THRU Q30-EXIT.
009080     IF WS-FOUND-IDX > ZERO AND WS-FOUND-IDX NOT = RGN-TAB-X
009090         MOVE 'REGION'  TO EXL-ENTITY-TYPE
009100         MOVE RGT-ID    TO EXL-KEY
009110         MOVE 'DUPLICATE REGION CODE' TO EXL-REASON
009120         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
009130         GO TO D20-EXIT
009140     END-IF.
009150
009160     MOVE RGT-CODE TO RGN-CODE(RGN-TAB-X).
009170     MOVE RGT-NAME TO RGN-NAME(RGN-TAB-X).
009180     MOVE RGT-DESC TO RGN-DESC(RGN-TAB-X).
009190 D20-EXIT.
009200     EXIT.
009210
009220******************************************************************
009230*    D30  -  DELETE REGION - REJECT IF ANY VOTER STILL           *
009240*             REFERENCES THE REGION.                             *
009250******************************************************************
009260 D30-DELETE-REGION.
009270     MOVE RGT-ID TO WS-SEARCH-ID.
009280     PERFORM Q31-FIND-REGION-BY-ID THRU Q31-EXIT.
009290     IF WS-FOUND-IDX = ZERO
009300         MOVE 'REGION'  TO EXL-ENTITY-TYPE
009310         MOVE RGT-ID    TO EXL-KEY
009320         MOVE 'REGION ID NOT FOUND' TO EXL-REASON
009330         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
009340         GO TO D30-EXIT
009350     END-IF.
009360     SET RGN-TAB-X TO WS-FOUND-IDX.
009370
009380     MOVE ZERO TO WS-SUB-2.
009390     PERFORM Q32-CHECK-VOTER-USES-REGION THRU Q32-EXIT
009400         VARYING VRB-TAB-X FROM 1 BY 1
009410         UNTIL VRB-TAB-X > VOTR-TABLE-COUNT.
009420     IF WS-SUB-2 > ZERO
009430         MOVE 'REGION'  TO EXL-ENTITY-TYPE
009440         MOVE RGT-ID    TO EXL-KEY
009450         MOVE 'REGION IN USE BY VOTER' TO EXL-REASON
009460         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
009470         GO TO D30-EXIT
009480     END-IF.
009490
009500     PERFORM Q39-SHIFT-REGION-TABLE-DOWN THRU Q39-EXIT
009510         VARYING WS-SUB-1 FROM RGN-TAB-X BY 1
009520         UNTIL WS-SUB-1 >= REGN-TABLE-COUNT.
009530     SUBTRACT 1 FROM REGN-TABLE-COUNT.
009540 D30-EXIT.
009550     EXIT.
009560
009570 Q32-CHECK-VOTER-USES-REGION.
009580     IF VRB-REGION-ID(VRB-TAB-X) = RGN-ID(RGN-TAB-X)
009590         ADD 1 TO WS-SUB-2
009600     END-IF.
009610 Q32-EXIT.
009620     EXIT.
009630
009640 Q39-SHIFT-REGION-TABLE-DOWN.
009650     MOVE RGN-TABLE-ENTRY(WS-SUB-1 + 1)
009660         TO RGN-TABLE-ENTRY(WS-SUB-1).
009670 Q39-EXIT.
009680     EXIT.
009690
009700******************************************************************
009710*    Q30/Q31  -  REGION TABLE LOOKUPS, SEQUENTIAL SCAN           *
009720******************************************************************
009730 Q30-FIND-REGION-BY-CODE.
009740     MOVE ZERO TO WS-FOUND-IDX.
009750     PERFORM Q30A-TEST-ONE-REGION THRU Q30A-EXIT
009760         VARYING RGN-TAB-X FROM 1 BY 1
009770         UNTIL RGN-TAB-X > REGN-TABLE-COUNT
009780            OR WS-FOUND-IDX > ZERO.
009790 Q30-EXIT.
009800     EXIT.
009810
009820 Q30A-TEST-ONE-REGION.
009830     IF RGN-CODE(RGN-TAB-X) = WS-SEARCH-CODE
009840         SET WS-FOUND-IDX TO RGN-TAB-X
009850     END-IF.
009860 Q30A-EXIT.
009870     EXIT.
009880
009890 Q31-FIND-REGION-BY-ID.
009900     MOVE ZERO TO WS-FOUND-IDX.
009910     PERFORM Q31A-TEST-ONE-REGION THRU Q31A-EXIT
009920         VARYING RGN-TAB-X FROM 1 BY 1
009930         UNTIL RGN-TAB-X > REGN-TABLE-COUNT
009940            OR WS-FOUND-IDX > ZERO.
009950 Q31-EXIT.
009960     EXIT.
009970
009980 Q31A-TEST-ONE-REGION.
009990     IF RGN-ID(RGN-TAB-X) = WS-SEARCH-ID
010000         SET WS-FOUND-IDX TO RGN-TAB-X
010010     END-IF.
010020 Q31A-EXIT.
010030     EXIT.
010040
010050******************************************************************
010060*    Q90  -  TRIMMED LENGTH OF A WORK FIELD - RIGHT-MOST NON-     *
010070*             BLANK POSITION, 1-200.  ZERO MEANS ALL BLANK.       *
010080*             CALLER MOVES THE FIELD TO WS-LEN-FIELD FIRST.       *
010090*             ADDED W1005 02/11/03 MLK - SEE MAINT LOG 1994-14.   *
010100******************************************************************
010110 Q90-COMPUTE-TRIMMED-LENGTH.
010120     MOVE ZERO TO WS-LEN-RESULT.
010130     PERFORM Q90A-TEST-ONE-CHAR THRU Q90A-EXIT
010140         VARYING WS-LEN-SUB FROM 1 BY 1
010150         UNTIL WS-LEN-SUB > 200.
010160 Q90-EXIT.
010170     EXIT.
010180
010190 Q90A-TEST-ONE-CHAR.
010200     IF WS-LEN-FIELD(WS-LEN-SUB:1) NOT = SPACE
010210         SET WS-LEN-RESULT TO WS-LEN-SUB
010220     END-IF.
010230 Q90A-EXIT.
010240     EXIT.
010250
010260******************************************************************
010270*    P11  -  EDIT REGION FIELDS - REG-CODE AND REG-NAME MUST BE  *
010280*             PRESENT, CODE 2-5 UPPER ALPHA, NAME 2-100 CHARS.   *
010290******************************************************************
010300 P11-EDIT-REGION-FIELDS.
010310     SET WS-EDIT-OK TO TRUE.
010320     IF RGT-CODE = SPACES
010330         SET WS-EDIT-BAD TO TRUE
010340         MOVE 'REGION CODE IS BLANK' TO EXL-REASON
010350         GO TO P11-EXIT
010360     END-IF.
010370     IF RGT-CODE NOT ALPHABETIC-UPPER
010380         SET WS-EDIT-BAD TO TRUE
010390         MOVE 'REGION CODE NOT 2-5 UPPER ALPHA' TO EXL-REASON
010400         GO TO P11-EXIT
010410     END-IF.
010420     MOVE SPACES TO WS-LEN-FIELD.
010430     MOVE RGT-CODE TO WS-LEN-FIELD(1:5).
010440     PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT.
010450     IF WS-LEN-RESULT < 2
010460         SET WS-EDIT-BAD TO TRUE
010470         MOVE 'REGION CODE NOT 2-5 UPPER ALPHA' TO EXL-REASON
010480         GO TO P11-EXIT
010490     END-IF.
010500     IF RGT-NAME = SPACES
010510         SET WS-EDIT-BAD TO TRUE
010520         MOVE 'REGION NAME IS BLANK' TO EXL-REASON
010530         GO TO P11-EXIT
010540     END-IF.
010550     MOVE SPACES TO WS-LEN-FIELD.
010560     MOVE RGT-NAME TO WS-LEN-FIELD(1:100).
010570     PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT.
010580     IF WS-LEN-RESULT < 2
010590         SET WS-EDIT-BAD TO TRUE
010600         MOVE 'REGION NAME NOT 2-100 CHARS' TO EXL-REASON
010610         GO TO P11-EXIT
010620     END-IF.
010630 P11-EXIT.
010640     EXIT.
010650
010660******************************************************************
010670*    E00  -  PARTY MAINTENANCE - ONE TRANSACTION PER CALL        *
010680*             TARGETS EXISTING ROWS BY PTT-CODE, NOT PTT-ID.     *
010690******************************************************************
010700 E00-PROCESS-ONE-PRTY-TRANS.
010710     EVALUATE TRUE
010720         WHEN PTT-IS-ADD
010730             PERFORM E10-ADD-PARTY THRU E10-EXIT
010740         WHEN PTT-IS-UPDATE
010750             PERFORM E20-UPDATE-PARTY THRU E20-EXIT
010760         WHEN PTT-IS-DELETE
010770             PERFORM E30-DELETE-PARTY THRU E30-EXIT
010780         WHEN OTHER
010790             MOVE 'PARTY'       TO EXL-ENTITY-TYPE
010800             MOVE PTT-CODE      TO EXL-KEY
010810             MOVE 'UNKNOWN TRANSACTION ACTION CODE'
010820                                TO EXL-REASON
010830             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
010840     END-EVALUATE.
010850     PERFORM E01-READ-PRTY-TRANS THRU E01-EXIT.
010860 E05-EXIT.
010870     EXIT.
010880
010890 E01-READ-PRTY-TRANS.
010900     READ PARTY-TRANS-IN
010910         AT END SET PRTY-TRANS-EOF TO TRUE
010920     END-READ.
010930 E01-EXIT.
010940     EXIT.
010950
010960******************************************************************
010970*    E10  -  ADD PARTY - REJECT ON BAD FIELDS OR DUPLICATE       *
010980*             PTY-NAME/PTY-ABBR, ELSE APPEND AND JOURNAL.        *
010990******************************************************************
011000 E10-ADD-PARTY.
011010     PERFORM P21-EDIT-PARTY-FIELDS THRU P21-EXIT.
011020     IF WS-EDIT-BAD
011030         MOVE 'PARTY'  TO EXL-ENTITY-TYPE
011040         MOVE PTT-CODE TO EXL-KEY
011050         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
011060         GO TO E10-EXIT
011070     END-IF.
011080
011090     MOVE PTT-CODE TO WS-SEARCH-CODE.
011100     PERFORM Q33-FIND-PARTY-BY-CODE THRU Q33-EXIT.
011110     IF WS-FOUND-IDX > ZERO
011120         MOVE 'PARTY'  TO EXL-ENTITY-TYPE
011130         MOVE PTT-CODE TO EXL-KEY
011140         MOVE 'DUPLICATE PARTY CODE OR NAME' TO EXL-REASON
011150         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
011160         GO TO E10-EXIT
011170     END-IF.
011180     PERFORM Q33B-FIND-PARTY-BY-NAME THRU Q33B-EXIT.
011190     IF WS-FOUND-IDX > ZERO
011200         MOVE 'PARTY'  TO EXL-ENTITY-TYPE
011210         MOVE PTT-CODE TO EXL-KEY
011220         MOVE 'DUPLICATE PARTY CODE OR NAME' TO EXL-REASON
011230         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
011240         GO TO E10-EXIT
011250     END-IF.
011251     IF PTT-ABBR NOT = SPACES
011252         PERFORM Q33D-FIND-PARTY-BY-ABBR THRU Q33D-EXIT
011253         IF WS-FOUND-IDX > ZERO
011254             MOVE 'PARTY'  TO EXL-ENTITY-TYPE
011255             MOVE PTT-CODE TO EXL-KEY
011256             MOVE 'DUPLICATE PARTY CODE OR NAME' TO EXL-REASON
011257             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
011258             GO TO E10-EXIT
011259         END-IF
011260     END-IF.
011270     ADD 1 TO PRTY-TABLE-COUNT.
011280     SET PTB-TAB-X TO PRTY-TABLE-COUNT.
011290     MOVE PTT-CODE TO PTB-CODE(PTB-TAB-X).
011300     MOVE NEXT-PTY-ID TO PTB-ID(PTB-TAB-X).
011310     ADD 1 TO NEXT-PTY-ID.
011320     MOVE PTT-NAME      TO PTB-NAME(PTB-TAB-X).
011330     MOVE PTT-ABBR      TO PTB-ABBR(PTB-TAB-X).
011340     MOVE PTT-LOGO-PATH TO PTB-LOGO-PATH(PTB-TAB-X).
011350     MOVE PTT-PROGRAM   TO PTB-PROGRAM(PTB-TAB-X).
011360
011370     MOVE PTB-CODE(PTB-TAB-X)      TO PTO-CODE.
011380     MOVE PTB-ID(PTB-TAB-X)        TO PTO-ID.
011390     MOVE PTB-NAME(PTB-TAB-X)      TO PTO-NAME.
011400     MOVE PTB-ABBR(PTB-TAB-X)      TO PTO-ABBR.
011410     MOVE PTB-LOGO-PATH(PTB-TAB-X) TO PTO-LOGO-PATH.
011420     MOVE PTB-PROGRAM(PTB-TAB-X)   TO PTO-PROGRAM.
011430     WRITE PARTY-MASTER-OUT-RECORD.
011440     ADD 1 TO WS-PRTY-ADD-COUNT.
011450 E10-EXIT.
011460     EXIT.
011470
011480******************************************************************
011490*    E20  -  UPDATE PARTY - LOCATE BY PTT-CODE                   *
011500******************************************************************
011510 E20-UPDATE-PARTY.
011520     MOVE PTT-CODE TO WS-SEARCH-CODE.
011530     PERFORM Q33-FIND-PARTY-BY-CODE THRU Q33-EXIT.
011540     IF WS-FOUND-IDX = ZERO
011550         MOVE 'PARTY'  TO EXL-ENTITY-TYPE
011560         MOVE PTT-CODE TO EXL-KEY
011570         MOVE 'PARTY CODE NOT FOUND' TO EXL-REASON
011580         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
011590         GO TO E20-EXIT
011600     END-IF.
011610     SET PTB-TAB-X TO WS-FOUND-IDX.
011620
011630     PERFORM P21-EDIT-PARTY-FIELDS THRU P21-EXIT.
011640     IF WS-EDIT-BAD
011650         MOVE 'PARTY'  TO EXL-ENTITY-TYPE
011660         MOVE PTT-CODE TO EXL-KEY
011670         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
011680         GO TO E20-EXIT
011690     END-IF.
011700
011710     PERFORM Q33B-FIND-PARTY-BY-NAME THRU Q33B-EXIT.
011720     IF WS-FOUND-IDX > ZERO AND WS-FOUND-IDX NOT = PTB-TAB-X
011730         MOVE 'PARTY'  TO EXL-ENTITY-TYPE
011740         MOVE PTT-CODE TO EXL-KEY
011750         MOVE 'DUPLICATE PARTY CODE OR NAME' TO EXL-REASON
011760         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
011770         GO TO E20-EXIT
011780     END-IF.
011781     IF PTT-ABBR NOT = SPACES
011782         PERFORM Q33D-FIND-PARTY-BY-ABBR THRU Q33D-EXIT
011783         IF WS-FOUND-IDX > ZERO AND WS-FOUND-IDX NOT = PTB-TAB-X
011784             MOVE 'PARTY'  TO EXL-ENTITY-TYPE
011785             MOVE PTT-CODE TO EXL-KEY
011786             MOVE 'DUPLICATE PARTY CODE OR NAME' TO EXL-REASON
011787             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
011788             GO TO E20-EXIT
011789         END-IF
011790     END-IF.
011800     MOVE PTT-NAME      TO PTB-NAME(PTB-TAB-X).
011810     MOVE PTT-ABBR      TO PTB-ABBR(PTB-TAB-X).
011820     MOVE PTT-LOGO-PATH TO PTB-LOGO-PATH(PTB-TAB-X).
011830     MOVE PTT-PROGRAM   TO PTB-PROGRAM(PTB-TAB-X).
011840 E20-EXIT.
011850     EXIT.
011860
011870******************************************************************
011880*    E30  -  DELETE PARTY - REJECT IF ANY CANDIDATE STILL        *
011890*             RUNS UNDER THE PARTY CODE.                         *
011900******************************************************************
011910 E30-DELETE-PARTY.
011920     MOVE PTT-CODE TO WS-SEARCH-CODE.
011930     PERFORM Q33-FIND-PARTY-BY-CODE THRU Q33-EXIT.
011940     IF WS-FOUND-IDX = ZERO
011950         MOVE 'PARTY'  TO EXL-ENTITY-TYPE
011960         MOVE PTT-CODE TO EXL-KEY
011970         MOVE 'PARTY CODE NOT FOUND' TO EXL-REASON
011980         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
011990         GO TO E30-EXIT
012000     END-IF.
012010     SET PTB-TAB-X TO WS-FOUND-IDX.
012020
012030     MOVE ZERO TO WS-SUB-2.
012040     PERFORM Q34-CHECK-CAND-USES-PARTY THRU Q34-EXIT
012050         VARYING CNB-TAB-X FROM 1 BY 1
012060         UNTIL CNB-TAB-X > CAND-TABLE-COUNT.
012070     IF WS-SUB-2 > ZERO
012080         MOVE 'PARTY'  TO EXL-ENTITY-TYPE
012090         MOVE PTT-CODE TO EXL-KEY
012100         MOVE 'PARTY IN USE BY CANDIDATE' TO EXL-REASON
012110         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
012120         GO TO E30-EXIT
012130     END-IF.
012140
012150     PERFORM Q35-SHIFT-PARTY-TABLE-DOWN THRU Q35-EXIT
012160         VARYING WS-SUB-1 FROM PTB-TAB-X BY 1
012170         UNTIL WS-SUB-1 >= PRTY-TABLE-COUNT.
012180     SUBTRACT 1 FROM PRTY-TABLE-COUNT.
012190 E30-EXIT.
012200     EXIT.
012210
012220 Q34-CHECK-CAND-USES-PARTY.
012230     IF CNB-PARTY-CODE(CNB-TAB-X) = PTB-CODE(PTB-TAB-X)
012240         ADD 1 TO WS-SUB-2
012250     END-IF.
012260 Q34-EXIT.
012270     EXIT.
012280
012290 Q35-SHIFT-PARTY-TABLE-DOWN.
012300     MOVE PTB-TABLE-ENTRY(WS-SUB-1 + 1)
012310         TO PTB-TABLE-ENTRY(WS-SUB-1).
012320 Q35-EXIT.
012330     EXIT.
012340
012350******************************************************************
012360*    Q33  -  PARTY TABLE LOOKUPS, SEQUENTIAL SCAN                *
012370******************************************************************
012380 Q33-FIND-PARTY-BY-CODE.
012390     MOVE ZERO TO WS-FOUND-IDX.
012400     PERFORM Q33A-TEST-ONE-PARTY THRU Q33A-EXIT
012410         VARYING PTB-TAB-X FROM 1 BY 1
012420         UNTIL PTB-TAB-X > PRTY-TABLE-COUNT
012430            OR WS-FOUND-IDX > ZERO.
012440 Q33-EXIT.
012450     EXIT.
012460
012470 Q33A-TEST-ONE-PARTY.
012480     IF PTB-CODE(PTB-TAB-X) = WS-SEARCH-CODE
012490         SET WS-FOUND-IDX TO PTB-TAB-X
012500     END-IF.
012510 Q33A-EXIT.
012520     EXIT.
012530
012540 Q33B-FIND-PARTY-BY-NAME.
012550     MOVE ZERO TO WS-FOUND-IDX.
012560     PERFORM Q33C-TEST-ONE-PARTY THRU Q33C-EXIT
012570         VARYING PTB-TAB-X FROM 1 BY 1
012580         UNTIL PTB-TAB-X > PRTY-TABLE-COUNT
012590            OR WS-FOUND-IDX > ZERO.
012600 Q33B-EXIT.
012610     EXIT.
012620
012630 Q33C-TEST-ONE-PARTY.
012640     IF PTB-NAME(PTB-TAB-X) = PTT-NAME
012650         SET WS-FOUND-IDX TO PTB-TAB-X
012660     END-IF.
012670 Q33C-EXIT.
012680     EXIT.
012681
012682 Q33D-FIND-PARTY-BY-ABBR.
012683     MOVE ZERO TO WS-FOUND-IDX.
012684     PERFORM Q33E-TEST-ONE-PARTY THRU Q33E-EXIT
012685         VARYING PTB-TAB-X FROM 1 BY 1
012686         UNTIL PTB-TAB-X > PRTY-TABLE-COUNT
012687            OR WS-FOUND-IDX > ZERO.
012688 Q33D-EXIT.
012689     EXIT.
012691
012692 Q33E-TEST-ONE-PARTY.
012693     IF PTB-ABBR(PTB-TAB-X) = PTT-ABBR
012694         SET WS-FOUND-IDX TO PTB-TAB-X
012695     END-IF.
012696 Q33E-EXIT.
012697     EXIT.
012698
012700******************************************************************
012710*    P21  -  EDIT PARTY FIELDS - PTY-NAME 2-100 NON-BLANK,       *
012720*             PTY-ABBR OPTIONAL BUT 2-10 WHEN PRESENT.           *
012730******************************************************************
012740 P21-EDIT-PARTY-FIELDS.
012750     SET WS-EDIT-OK TO TRUE.
012760     IF PTT-CODE = SPACES
012770         SET WS-EDIT-BAD TO TRUE
012780         MOVE 'PARTY CODE IS BLANK' TO EXL-REASON
012790         GO TO P21-EXIT
012800     END-IF.
012810     IF PTT-NAME = SPACES
012820         SET WS-EDIT-BAD TO TRUE
012830         MOVE 'PARTY NAME IS BLANK' TO EXL-REASON
012840         GO TO P21-EXIT
012850     END-IF.
012860     MOVE SPACES TO WS-LEN-FIELD.
012870     MOVE PTT-NAME TO WS-LEN-FIELD(1:100).
012880     PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT.
012890     IF WS-LEN-RESULT < 2
012900         SET WS-EDIT-BAD TO TRUE
012910         MOVE 'PARTY NAME NOT 2-100 CHARS' TO EXL-REASON
012920         GO TO P21-EXIT
012930     END-IF.
012940* W1005 02/11/03 MLK  PTY-ABBR IS OPTIONAL BUT MUST BE 2-10 WHEN
012950*        THE BALLOT PRINTER TABLE HAS ONE ON FILE - SEE LOG 1994-14.
012960     IF PTT-ABBR NOT = SPACES
012970         MOVE SPACES TO WS-LEN-FIELD
012980         MOVE PTT-ABBR TO WS-LEN-FIELD(1:10)
012990         PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT
013000         IF WS-LEN-RESULT < 2
013010             SET WS-EDIT-BAD TO TRUE
013020             MOVE 'PARTY ABBREVIATION NOT 2-10 CHARS' TO EXL-REASON
013030             GO TO P21-EXIT
013040         END-IF
013050     END-IF.
013060 P21-EXIT.
013070     EXIT.
013080
013090******************************************************************
013100*    F00  -  ELECTION MAINTENANCE - ONE TRANSACTION PER CALL,    *
013110*             INCLUDES THE PENDING/ACTIVE/CLOSED/CANCELLED       *
013120*             STATE MACHINE PER ELECTION BOARD PROCEDURE EB-44.  *
013130******************************************************************
013140 F00-PROCESS-ONE-ELEC-TRANS.
013150     EVALUATE TRUE
013160         WHEN ELT-IS-ADD
013170             PERFORM F10-ADD-ELECTION THRU F10-EXIT
013180         WHEN ELT-IS-UPDATE
013190             PERFORM F20-UPDATE-ELECTION THRU F20-EXIT
013200         WHEN ELT-IS-ACTIVATE
013210             PERFORM F30-ACTIVATE-ELECTION THRU F30-EXIT
013220         WHEN ELT-IS-CLOSE
013230             PERFORM F40-CLOSE-ELECTION THRU F40-EXIT
013240         WHEN ELT-IS-CANCEL
013250             PERFORM F50-CANCEL-ELECTION THRU F50-EXIT
013260         WHEN ELT-IS-DELETE
013270             PERFORM F60-DELETE-ELECTION THRU F60-EXIT
013280         WHEN OTHER
013290             MOVE 'ELECTION'    TO EXL-ENTITY-TYPE
013300             MOVE ELT-ID        TO EXL-KEY
013310             MOVE 'UNKNOWN TRANSACTION ACTION CODE'
013320                                TO EXL-REASON
013330             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
013340     END-EVALUATE.
013350     PERFORM F01-READ-ELEC-TRANS THRU F01-EXIT.
013360 F05-EXIT.
013370     EXIT.
013380
013390 F01-READ-ELEC-TRANS.
013400     READ ELECTION-TRANS-IN
013410         AT END SET ELEC-TRANS-EOF TO TRUE
013420     END-READ.
013430 F01-EXIT.
013440     EXIT.
013450
013460******************************************************************
013470*    F10  -  ADD ELECTION - ALWAYS CREATED PENDING REGARDLESS    *
013480*             OF WHATEVER STATUS CAME IN ON THE TRANSACTION.     *
013490******************************************************************
013500 F10-ADD-ELECTION.
013510     PERFORM P31-EDIT-ELECTION-FIELDS THRU P31-EXIT.
013520     IF WS-EDIT-BAD
013530         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
013540         MOVE ELT-ID     TO EXL-KEY
013550         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
013560         GO TO F10-EXIT
013570     END-IF.
013580
013590     ADD 1 TO ELEC-TABLE-COUNT.
013600     SET ELB-TAB-X TO ELEC-TABLE-COUNT.
013610     MOVE NEXT-ELC-ID TO ELB-ID(ELB-TAB-X).
013620     ADD 1 TO NEXT-ELC-ID.
013630     MOVE ELT-NAME       TO ELB-NAME(ELB-TAB-X).
013640     MOVE ELT-DESC       TO ELB-DESC(ELB-TAB-X).
013650     MOVE ELT-START-DATE TO ELB-START-DATE(ELB-TAB-X).
013660     MOVE ELT-END-DATE   TO ELB-END-DATE(ELB-TAB-X).
013670     SET ELB-IS-PENDING(ELB-TAB-X) TO TRUE.
013680     MOVE ZERO TO ELB-VOTES-ACCEPTED(ELB-TAB-X).
013690
013700     MOVE ELB-ID(ELB-TAB-X)         TO ELO-ID.
013710     MOVE ELB-NAME(ELB-TAB-X)       TO ELO-NAME.
013720     MOVE ELB-DESC(ELB-TAB-X)       TO ELO-DESC.
013730     MOVE ELB-START-DATE(ELB-TAB-X) TO ELO-START-DATE.
013740     MOVE ELB-END-DATE(ELB-TAB-X)   TO ELO-END-DATE.
013750     MOVE ELB-STATUS(ELB-TAB-X)     TO ELO-STATUS.
013760     WRITE ELECTION-MASTER-OUT-RECORD.
013770     ADD 1 TO WS-ELEC-ADD-COUNT.
013780 F10-EXIT.
013790     EXIT.
013800
013810******************************************************************
013820*    F20  -  UPDATE ELECTION - ALLOWED ONLY WHILE PENDING        *
013830******************************************************************
013840 F20-UPDATE-ELECTION.
013850     MOVE ELT-ID TO WS-SEARCH-ID.
013860     PERFORM Q36-FIND-ELECTION-BY-ID THRU Q36-EXIT.
013870     IF WS-FOUND-IDX = ZERO
013880         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
013890         MOVE ELT-ID     TO EXL-KEY
013900         MOVE 'ELECTION ID NOT FOUND' TO EXL-REASON
013910         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
013920         GO TO F20-EXIT
013930     END-IF.
013940     SET ELB-TAB-X TO WS-FOUND-IDX.
013950
013960     IF NOT ELB-IS-PENDING(ELB-TAB-X)
013970         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
013980         MOVE ELT-ID     TO EXL-KEY
013990         MOVE 'ELECTION NOT PENDING' TO EXL-REASON
014000         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
014010         GO TO F20-EXIT
014020     END-IF.
014030
014040     PERFORM P31-EDIT-ELECTION-FIELDS THRU P31-EXIT.
014050     IF WS-EDIT-BAD
014060         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
014070         MOVE ELT-ID     TO EXL-KEY
014080         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
014090         GO TO F20-EXIT
014100     END-IF.
014110
014120     MOVE ELT-NAME       TO ELB-NAME(ELB-TAB-X).
014130     MOVE ELT-DESC       TO ELB-DESC(ELB-TAB-X).
014140     MOVE ELT-START-DATE TO ELB-START-DATE(ELB-TAB-X).
014150     MOVE ELT-END-DATE   TO ELB-END-DATE(ELB-TAB-X).
014160 F20-EXIT.
014170     EXIT.
014180
014190******************************************************************
014200*    F30  -  ACTIVATE ELECTION - PENDING ONLY, MUST HAVE AT      *
014210*             LEAST ONE CANDIDATE ON THE BALLOT.                 *
014220******************************************************************
014230 F30-ACTIVATE-ELECTION.
014240     MOVE ELT-ID TO WS-SEARCH-ID.
014250     PERFORM Q36-FIND-ELECTION-BY-ID THRU Q36-EXIT.
014260     IF WS-FOUND-IDX = ZERO
014270         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
014280         MOVE ELT-ID     TO EXL-KEY
014290         MOVE 'ELECTION ID NOT FOUND' TO EXL-REASON
014300         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
014310         GO TO F30-EXIT
014320     END-IF.
014330     SET ELB-TAB-X TO WS-FOUND-IDX.
014340
014350     IF NOT ELB-IS-PENDING(ELB-TAB-X)
014360         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
014370         MOVE ELT-ID     TO EXL-KEY
014380         MOVE 'ELECTION NOT PENDING' TO EXL-REASON
014390         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
014400         GO TO F30-EXIT
014410     END-IF.
014420
014430     MOVE ZERO TO WS-SUB-2.
014440     PERFORM Q37-COUNT-CAND-FOR-ELECTION THRU Q37-EXIT
014450         VARYING CNB-TAB-X FROM 1 BY 1
014460         UNTIL CNB-TAB-X > CAND-TABLE-COUNT.
014470     IF WS-SUB-2 = ZERO
014480         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
014490         MOVE ELT-ID     TO EXL-KEY
014500         MOVE 'ELECTION HAS NO CANDIDATES' TO EXL-REASON
014510         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
014520         GO TO F30-EXIT
014530     END-IF.
014540
014550     SET ELB-IS-ACTIVE(ELB-TAB-X) TO TRUE.
014560 F30-EXIT.
014570     EXIT.
014580
014590 Q37-COUNT-CAND-FOR-ELECTION.
014600     IF CNB-ELECTION-ID(CNB-TAB-X) = ELB-ID(ELB-TAB-X)
014610         ADD 1 TO WS-SUB-2
014620     END-IF.
014630 Q37-EXIT.
014640     EXIT.
014650
014660******************************************************************
014670*    F40  -  CLOSE ELECTION - ACTIVE ONLY                        *
014680******************************************************************
014690 F40-CLOSE-ELECTION.
014700     MOVE ELT-ID TO WS-SEARCH-ID.
014710     PERFORM Q36-FIND-ELECTION-BY-ID THRU Q36-EXIT.
014720     IF WS-FOUND-IDX = ZERO
014730         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
014740         MOVE ELT-ID     TO EXL-KEY
014750         MOVE 'ELECTION ID NOT FOUND' TO EXL-REASON
014760         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
014770         GO TO F40-EXIT
014780     END-IF.
014790     SET ELB-TAB-X TO WS-FOUND-IDX.
014800
014810     IF NOT ELB-IS-ACTIVE(ELB-TAB-X)
014820         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
014830         MOVE ELT-ID     TO EXL-KEY
014840         MOVE 'ELECTION NOT ACTIVE' TO EXL-REASON
014850         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
014860         GO TO F40-EXIT
014870     END-IF.
014880
014890     SET ELB-IS-CLOSED(ELB-TAB-X) TO TRUE.
014900 F40-EXIT.
014910     EXIT.
014920
014930******************************************************************
014940*    F50  -  CANCEL ELECTION - ANY STATE EXCEPT CLOSED            *
014950******************************************************************
014960 F50-CANCEL-ELECTION.
014970     MOVE ELT-ID TO WS-SEARCH-ID.
014980     PERFORM Q36-FIND-ELECTION-BY-ID THRU Q36-EXIT.
014990     IF WS-FOUND-IDX = ZERO
015000         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
015010         MOVE ELT-ID     TO EXL-KEY
015020         MOVE 'ELECTION ID NOT FOUND' TO EXL-REASON
015030         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
015040         GO TO F50-EXIT
015050     END-IF.
015060     SET ELB-TAB-X TO WS-FOUND-IDX.
015070
015080     IF ELB-IS-CLOSED(ELB-TAB-X)
015090         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
015100         MOVE ELT-ID     TO EXL-KEY
015110         MOVE 'ELECTION ALREADY CLOSED' TO EXL-REASON
015120         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
015130         GO TO F50-EXIT
015140     END-IF.
015150
015160     SET ELB-IS-CANCELLED(ELB-TAB-X) TO TRUE.
015170 F50-EXIT.
015180     EXIT.
015190
015200******************************************************************
015210*    F60  -  DELETE ELECTION - NOT WHILE ACTIVE, CASCADES VOTES  *
015220*             AND CANDIDATES FIRST PER EB-44 REVISION 3.         *
015230******************************************************************
015240 F60-DELETE-ELECTION.
015250     MOVE ELT-ID TO WS-SEARCH-ID.
015260     PERFORM Q36-FIND-ELECTION-BY-ID THRU Q36-EXIT.
015270     IF WS-FOUND-IDX = ZERO
015280         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
015290         MOVE ELT-ID     TO EXL-KEY
015300         MOVE 'ELECTION ID NOT FOUND' TO EXL-REASON
015310         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
015320         GO TO F60-EXIT
015330     END-IF.
015340     SET ELB-TAB-X TO WS-FOUND-IDX.
015350
015360     IF ELB-IS-ACTIVE(ELB-TAB-X)
015370         MOVE 'ELECTION' TO EXL-ENTITY-TYPE
015380         MOVE ELT-ID     TO EXL-KEY
015390         MOVE 'ELECTION IS ACTIVE' TO EXL-REASON
015400         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
015410         GO TO F60-EXIT
015420     END-IF.
015430
015440     MOVE ELB-ID(ELB-TAB-X) TO WS-SEARCH-ID.
015450     PERFORM Q60-PURGE-VOTES-FOR-ELECTION THRU Q60-EXIT.
015460     PERFORM Q61-PURGE-CAND-FOR-ELECTION THRU Q61-EXIT.
015470
015480     PERFORM Q38-SHIFT-ELEC-TABLE-DOWN THRU Q38-EXIT
015490         VARYING WS-SUB-1 FROM ELB-TAB-X BY 1
015500         UNTIL WS-SUB-1 >= ELEC-TABLE-COUNT.
015510     SUBTRACT 1 FROM ELEC-TABLE-COUNT.
015520 F60-EXIT.
015530     EXIT.
015540
015550 Q38-SHIFT-ELEC-TABLE-DOWN.
015560     MOVE ELB-TABLE-ENTRY(WS-SUB-1 + 1)
015570         TO ELB-TABLE-ENTRY(WS-SUB-1).
015580 Q38-EXIT.
015590     EXIT.
015600
015610******************************************************************
015620*    Q36  -  ELECTION TABLE LOOKUP, SEQUENTIAL SCAN              *
015630******************************************************************
015640 Q36-FIND-ELECTION-BY-ID.
015650     MOVE ZERO TO WS-FOUND-IDX.
015660     PERFORM Q36A-TEST-ONE-ELECTION THRU Q36A-EXIT
015670         VARYING ELB-TAB-X FROM 1 BY 1
015680         UNTIL ELB-TAB-X > ELEC-TABLE-COUNT
015690            OR WS-FOUND-IDX > ZERO.
015700 Q36-EXIT.
015710     EXIT.
015720
015730 Q36A-TEST-ONE-ELECTION.
015740     IF ELB-ID(ELB-TAB-X) = WS-SEARCH-ID
015750         SET WS-FOUND-IDX TO ELB-TAB-X
015760     END-IF.
015770 Q36A-EXIT.
015780     EXIT.
015790
015800******************************************************************
015810*    Q60  -  CASCADE DELETE - REMOVE ALL CAST VOTES FOR THE      *
015820*             ELECTION BEING DELETED (COMPACT IN PLACE).         *
015830******************************************************************
015840 Q60-PURGE-VOTES-FOR-ELECTION.
015850     MOVE ZERO TO WS-SUB-1.
015860     PERFORM Q60A-COPY-VOTE-FORWARD THRU Q60A-EXIT
015870         VARYING VTB-TAB-X FROM 1 BY 1
015880         UNTIL VTB-TAB-X > VOTE-TABLE-COUNT.
015890     MOVE WS-SUB-1 TO VOTE-TABLE-COUNT.
015900 Q60-EXIT.
015910     EXIT.
015920
015930 Q60A-COPY-VOTE-FORWARD.
015940     IF VTB-ELECTION-ID(VTB-TAB-X) NOT = WS-SEARCH-ID
015950         ADD 1 TO WS-SUB-1
015960         MOVE VTB-TABLE-ENTRY(VTB-TAB-X)
015970             TO VTB-TABLE-ENTRY(WS-SUB-1)
015980     END-IF.
015990 Q60A-EXIT.
016000     EXIT.
016010
016020******************************************************************
016030*    Q61  -  CASCADE DELETE - REMOVE ALL CANDIDATES FOR THE      *
016040*             ELECTION BEING DELETED (COMPACT IN PLACE).         *
016050******************************************************************
016060 Q61-PURGE-CAND-FOR-ELECTION.
016070     MOVE ZERO TO WS-SUB-1.
016080     PERFORM Q61A-COPY-CAND-FORWARD THRU Q61A-EXIT
016090         VARYING CNB-TAB-X FROM 1 BY 1
016100         UNTIL CNB-TAB-X > CAND-TABLE-COUNT.
016110     MOVE WS-SUB-1 TO CAND-TABLE-COUNT.
016120 Q61-EXIT.
016130     EXIT.
016140
016150 Q61A-COPY-CAND-FORWARD.
016160     IF CNB-ELECTION-ID(CNB-TAB-X) NOT = WS-SEARCH-ID
016170         ADD 1 TO WS-SUB-1
016180         MOVE CNB-TABLE-ENTRY(CNB-TAB-X)
016190             TO CNB-TABLE-ENTRY(WS-SUB-1)
016200     END-IF.
016210 Q61A-EXIT.
016220     EXIT.
016230
016240******************************************************************
016250*    P31  -  EDIT ELECTION FIELDS - ELT-NAME 5-200 NON-BLANK,    *
016260*             END DATE MUST FOLLOW START DATE.                   *
016270******************************************************************
016280 P31-EDIT-ELECTION-FIELDS.
016290     SET WS-EDIT-OK TO TRUE.
016300     IF ELT-NAME = SPACES
016310         SET WS-EDIT-BAD TO TRUE
016320         MOVE 'ELECTION NAME IS BLANK' TO EXL-REASON
016330         GO TO P31-EXIT
016340     END-IF.
016350     MOVE SPACES TO WS-LEN-FIELD.
016360     MOVE ELT-NAME TO WS-LEN-FIELD(1:200).
016370     PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT.
016380     IF WS-LEN-RESULT < 5
016390         SET WS-EDIT-BAD TO TRUE
016400         MOVE 'ELECTION NAME NOT 5-200 CHARS' TO EXL-REASON
016410         GO TO P31-EXIT
016420     END-IF.
016430     IF ELT-START-DATE = ZERO OR ELT-END-DATE = ZERO
016440         SET WS-EDIT-BAD TO TRUE
016450         MOVE 'ELECTION DATE IS ZERO' TO EXL-REASON
016460         GO TO P31-EXIT
016470     END-IF.
016480     IF ELT-END-DATE NOT > ELT-START-DATE
016490         SET WS-EDIT-BAD TO TRUE
016500         MOVE 'ELECTION END DATE NOT AFTER START' TO EXL-REASON
016510         GO TO P31-EXIT
016520     END-IF.
016530 P31-EXIT.
016540     EXIT.
016550
016560******************************************************************
016570*    G00  -  CANDIDATE MAINTENANCE - ONE TRANSACTION PER CALL    *
016580******************************************************************
016590 G00-PROCESS-ONE-CAND-TRANS.
016600     EVALUATE TRUE
016610         WHEN CNT-IS-ADD
016620             PERFORM G10-ADD-CANDIDATE THRU G10-EXIT
016630         WHEN CNT-IS-UPDATE
016640             PERFORM G20-UPDATE-CANDIDATE THRU G20-EXIT
016650         WHEN CNT-IS-DELETE
016660             PERFORM G30-DELETE-CANDIDATE THRU G30-EXIT
016670         WHEN OTHER
016680             MOVE 'CANDIDATE'   TO EXL-ENTITY-TYPE
016690             MOVE CNT-ID        TO EXL-KEY
016700             MOVE 'UNKNOWN TRANSACTION ACTION CODE'
016710                                TO EXL-REASON
016720             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
016730     END-EVALUATE.
016740     PERFORM G01-READ-CAND-TRANS THRU G01-EXIT.
016750 G05-EXIT.
016760     EXIT.
016770
016780 G01-READ-CAND-TRANS.
016790     READ CANDIDATE-TRANS-IN
016800         AT END SET CAND-TRANS-EOF TO TRUE
016810     END-READ.
016820 G01-EXIT.
016830     EXIT.
016840
016850******************************************************************
016860*    G10  -  ADD CANDIDATE - OWNING ELECTION MUST EXIST AND BE   *
016870*             PENDING, PASSPORT MUST BE UNIQUE, PARTY (IF GIVEN) *
016880*             MUST EXIST.                                        *
016890******************************************************************
016900 G10-ADD-CANDIDATE.
016910     PERFORM P41-EDIT-CANDIDATE-FIELDS THRU P41-EXIT.
016920     IF WS-EDIT-BAD
016930         MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
016940         MOVE CNT-ID      TO EXL-KEY
016950         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
016960         GO TO G10-EXIT
016970     END-IF.
016980
016990     MOVE CNT-ELECTION-ID TO WS-SEARCH-ID.
017000     PERFORM Q36-FIND-ELECTION-BY-ID THRU Q36-EXIT.
017010     IF WS-FOUND-IDX = ZERO
017020         MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
017030         MOVE CNT-ID      TO EXL-KEY
017040         MOVE 'OWNING ELECTION NOT FOUND' TO EXL-REASON
017050         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
017060         GO TO G10-EXIT
017070     END-IF.
017080     IF NOT ELB-IS-PENDING(WS-FOUND-IDX)
017090         MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
017100         MOVE CNT-ID      TO EXL-KEY
017110         MOVE 'OWNING ELECTION NOT PENDING' TO EXL-REASON
017120         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
017130         GO TO G10-EXIT
017140     END-IF.
017150
017160     IF CNT-PARTY-CODE NOT = SPACES
017170         MOVE CNT-PARTY-CODE TO WS-SEARCH-CODE
017180         PERFORM Q33-FIND-PARTY-BY-CODE THRU Q33-EXIT
017190         IF WS-FOUND-IDX = ZERO
017200             MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
017210             MOVE CNT-ID      TO EXL-KEY
017220             MOVE 'PARTY CODE NOT FOUND' TO EXL-REASON
017230             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
017240             GO TO G10-EXIT
017250         END-IF
017260     END-IF.
017270
017290     PERFORM Q41-FIND-CAND-BY-PASSPORT THRU Q41-EXIT.
017300     IF WS-FOUND-IDX > ZERO
017310         MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
017320         MOVE CNT-ID      TO EXL-KEY
017330         MOVE 'DUPLICATE PASSPORT NUMBER' TO EXL-REASON
017340         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
017350         GO TO G10-EXIT
017360     END-IF.
017370
017380     ADD 1 TO CAND-TABLE-COUNT.
017390     SET CNB-TAB-X TO CAND-TABLE-COUNT.
017400     MOVE NEXT-CAN-ID TO CNB-ID(CNB-TAB-X).
017410     ADD 1 TO NEXT-CAN-ID.
017420     MOVE CNT-FIRST-NAME  TO CNB-FIRST-NAME(CNB-TAB-X).
017430     MOVE CNT-LAST-NAME   TO CNB-LAST-NAME(CNB-TAB-X).
017440     MOVE CNT-PASSPORT-NO TO CNB-PASSPORT-NO(CNB-TAB-X).
017450     MOVE CNT-PARTY-CODE  TO CNB-PARTY-CODE(CNB-TAB-X).
017460     MOVE CNT-ELECTION-ID TO CNB-ELECTION-ID(CNB-TAB-X).
017470     MOVE CNT-PROGRAM     TO CNB-PROGRAM(CNB-TAB-X).
017480
017490     MOVE CNB-ID(CNB-TAB-X)           TO CNO-ID.
017500     MOVE CNB-FIRST-NAME(CNB-TAB-X)   TO CNO-FIRST-NAME.
017510     MOVE CNB-LAST-NAME(CNB-TAB-X)    TO CNO-LAST-NAME.
017520     MOVE CNB-PASSPORT-NO(CNB-TAB-X)  TO CNO-PASSPORT-NO.
017530     MOVE CNB-PARTY-CODE(CNB-TAB-X)   TO CNO-PARTY-CODE.
017540     MOVE CNB-ELECTION-ID(CNB-TAB-X)  TO CNO-ELECTION-ID.
017550     MOVE CNB-PROGRAM(CNB-TAB-X)      TO CNO-PROGRAM.
017560     WRITE CANDIDATE-MASTER-OUT-RECORD.
017570     ADD 1 TO WS-CAND-ADD-COUNT.
017580 G10-EXIT.
017590     EXIT.
017600
017610******************************************************************
017620*    G20  -  UPDATE CANDIDATE - NOT WHILE THE OWNING ELECTION    *
017630*             IS CLOSED.                                        *
017640******************************************************************
017650 G20-UPDATE-CANDIDATE.
017660     MOVE CNT-ID TO WS-SEARCH-ID.
017670     PERFORM Q40-FIND-CAND-BY-ID THRU Q40-EXIT.
017680     IF WS-FOUND-IDX = ZERO
017690         MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
017700         MOVE CNT-ID      TO EXL-KEY
017710         MOVE 'CANDIDATE ID NOT FOUND' TO EXL-REASON
017720         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
017730         GO TO G20-EXIT
017740     END-IF.
017750     SET CNB-TAB-X TO WS-FOUND-IDX.
017760
017770     MOVE CNB-ELECTION-ID(CNB-TAB-X) TO WS-SEARCH-ID.
017780     PERFORM Q36-FIND-ELECTION-BY-ID THRU Q36-EXIT.
017790     IF ELB-IS-CLOSED(WS-FOUND-IDX)
017800         MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
017810         MOVE CNT-ID      TO EXL-KEY
017820         MOVE 'OWNING ELECTION IS CLOSED' TO EXL-REASON
017830         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
017840         GO TO G20-EXIT
017850     END-IF.
017860
017870     PERFORM P41-EDIT-CANDIDATE-FIELDS THRU P41-EXIT.
017880     IF WS-EDIT-BAD
017890         MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
017900         MOVE CNT-ID      TO EXL-KEY
017910         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
017920         GO TO G20-EXIT
017930     END-IF.
017940
017950     IF CNT-PARTY-CODE NOT = SPACES
017960         AND CNT-PARTY-CODE NOT = CNB-PARTY-CODE(CNB-TAB-X)
017970         MOVE CNT-PARTY-CODE TO WS-SEARCH-CODE
017980         PERFORM Q33-FIND-PARTY-BY-CODE THRU Q33-EXIT
017990         IF WS-FOUND-IDX = ZERO
018000             MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
018010             MOVE CNT-ID      TO EXL-KEY
018020             MOVE 'PARTY CODE NOT FOUND' TO EXL-REASON
018030             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
018040             GO TO G20-EXIT
018050         END-IF
018060     END-IF.
018070
018080     MOVE CNT-FIRST-NAME  TO CNB-FIRST-NAME(CNB-TAB-X).
018090     MOVE CNT-LAST-NAME   TO CNB-LAST-NAME(CNB-TAB-X).
018100     MOVE CNT-PASSPORT-NO TO CNB-PASSPORT-NO(CNB-TAB-X).
018110     MOVE CNT-PARTY-CODE  TO CNB-PARTY-CODE(CNB-TAB-X).
018120     MOVE CNT-PROGRAM     TO CNB-PROGRAM(CNB-TAB-X).
018130 G20-EXIT.
018140     EXIT.
018150
018160******************************************************************
018170*    G30  -  DELETE CANDIDATE - NOT WHILE THE OWNING ELECTION    *
018180*             IS ACTIVE OR CLOSED, CASCADES THE CANDIDATE'S      *
018190*             OWN VOTE ROWS FIRST.                               *
018200******************************************************************
018210 G30-DELETE-CANDIDATE.
018220     MOVE CNT-ID TO WS-SEARCH-ID.
018230     PERFORM Q40-FIND-CAND-BY-ID THRU Q40-EXIT.
018240     IF WS-FOUND-IDX = ZERO
018250         MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
018260         MOVE CNT-ID      TO EXL-KEY
018270         MOVE 'CANDIDATE ID NOT FOUND' TO EXL-REASON
018280         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
018290         GO TO G30-EXIT
018300     END-IF.
018310     SET CNB-TAB-X TO WS-FOUND-IDX.
018320
018330     MOVE CNB-ELECTION-ID(CNB-TAB-X) TO WS-SEARCH-ID.
018340     PERFORM Q36-FIND-ELECTION-BY-ID THRU Q36-EXIT.
018350     IF ELB-IS-ACTIVE(WS-FOUND-IDX) OR ELB-IS-CLOSED(WS-FOUND-IDX)
018360         MOVE 'CANDIDATE' TO EXL-ENTITY-TYPE
018370         MOVE CNT-ID      TO EXL-KEY
018380         MOVE 'OWNING ELECTION ACTIVE OR CLOSED' TO EXL-REASON
018390         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
018400         GO TO G30-EXIT
018410     END-IF.
018420
018430     MOVE CNB-ID(CNB-TAB-X) TO WS-SEARCH-ID.
018440     PERFORM Q62-PURGE-VOTES-FOR-CAND THRU Q62-EXIT.
018450
018460     PERFORM Q42-SHIFT-CAND-TABLE-DOWN THRU Q42-EXIT
018470         VARYING WS-SUB-1 FROM CNB-TAB-X BY 1
018480         UNTIL WS-SUB-1 >= CAND-TABLE-COUNT.
018490     SUBTRACT 1 FROM CAND-TABLE-COUNT.
018500 G30-EXIT.
018510     EXIT.
018520
018530 Q42-SHIFT-CAND-TABLE-DOWN.
018540     MOVE CNB-TABLE-ENTRY(WS-SUB-1 + 1)
018550         TO CNB-TABLE-ENTRY(WS-SUB-1).
018560 Q42-EXIT.
018570     EXIT.
018580
018590 Q62-PURGE-VOTES-FOR-CAND.
018600     MOVE ZERO TO WS-SUB-1.
018610     PERFORM Q62A-COPY-VOTE-FORWARD THRU Q62A-EXIT
018620         VARYING VTB-TAB-X FROM 1 BY 1
018630         UNTIL VTB-TAB-X > VOTE-TABLE-COUNT.
018640     MOVE WS-SUB-1 TO VOTE-TABLE-COUNT.
018650 Q62-EXIT.
018660     EXIT.
018670
018680 Q62A-COPY-VOTE-FORWARD.
018690     IF VTB-CANDIDATE-ID(VTB-TAB-X) NOT = WS-SEARCH-ID
018700         ADD 1 TO WS-SUB-1
018710         MOVE VTB-TABLE-ENTRY(VTB-TAB-X)
018720             TO VTB-TABLE-ENTRY(WS-SUB-1)
018730     END-IF.
018740 Q62A-EXIT.
018750     EXIT.
018760
018770******************************************************************
018780*    Q40/Q41  -  CANDIDATE TABLE LOOKUPS, SEQUENTIAL SCAN        *
018790******************************************************************
018800 Q40-FIND-CAND-BY-ID.
018810     MOVE ZERO TO WS-FOUND-IDX.
018820     PERFORM Q40A-TEST-ONE-CAND THRU Q40A-EXIT
018830         VARYING CNB-TAB-X FROM 1 BY 1
018840         UNTIL CNB-TAB-X > CAND-TABLE-COUNT
018850            OR WS-FOUND-IDX > ZERO.
018860 Q40-EXIT.
018870     EXIT.
018880
018890 Q40A-TEST-ONE-CAND.
018900     IF CNB-ID(CNB-TAB-X) = WS-SEARCH-ID
018910         SET WS-FOUND-IDX TO CNB-TAB-X
018920     END-IF.
018930 Q40A-EXIT.
018940     EXIT.
018950
018960 Q41-FIND-CAND-BY-PASSPORT.
018970     MOVE ZERO TO WS-FOUND-IDX.
018980     PERFORM Q41A-TEST-ONE-CAND THRU Q41A-EXIT
018990         VARYING CNB-TAB-X FROM 1 BY 1
019000         UNTIL CNB-TAB-X > CAND-TABLE-COUNT
019010            OR WS-FOUND-IDX > ZERO.
019020 Q41-EXIT.
019030     EXIT.
019040
019050 Q41A-TEST-ONE-CAND.
019060     IF CNB-PASSPORT-NO(CNB-TAB-X) = CNT-PASSPORT-NO
019070         SET WS-FOUND-IDX TO CNB-TAB-X
019080     END-IF.
019090 Q41A-EXIT.
019100     EXIT.
019110
019120******************************************************************
019130*    P41  -  EDIT CANDIDATE FIELDS - NAMES NON-BLANK, PASSPORT   *
019140*             SHAPE 2 ALPHA + 6 DIGITS, ELECTION-ID NON-ZERO.    *
019150******************************************************************
019160 P41-EDIT-CANDIDATE-FIELDS.
019170     SET WS-EDIT-OK TO TRUE.
019180     IF CNT-FIRST-NAME = SPACES OR CNT-LAST-NAME = SPACES
019190         SET WS-EDIT-BAD TO TRUE
019200         MOVE 'CANDIDATE NAME IS BLANK' TO EXL-REASON
019210         GO TO P41-EXIT
019220     END-IF.
019230     MOVE SPACES TO WS-LEN-FIELD.
019240     MOVE CNT-FIRST-NAME TO WS-LEN-FIELD(1:50).
019250     PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT.
019260     IF WS-LEN-RESULT < 2
019270         SET WS-EDIT-BAD TO TRUE
019280         MOVE 'CANDIDATE FIRST NAME NOT 2-50 CHARS' TO EXL-REASON
019290         GO TO P41-EXIT
019300     END-IF.
019310     MOVE SPACES TO WS-LEN-FIELD.
019320     MOVE CNT-LAST-NAME TO WS-LEN-FIELD(1:50).
019330     PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT.
019340     IF WS-LEN-RESULT < 2
019350         SET WS-EDIT-BAD TO TRUE
019360         MOVE 'CANDIDATE LAST NAME NOT 2-50 CHARS' TO EXL-REASON
019370         GO TO P41-EXIT
019380     END-IF.
019390     IF CNT-ELECTION-ID = ZERO
019400         SET WS-EDIT-BAD TO TRUE
019410         MOVE 'ELECTION ID IS ZERO' TO EXL-REASON
019420         GO TO P41-EXIT
019430     END-IF.
019440     MOVE CNT-PASSPORT-NO TO WS-PASSPORT-NO.
019450     PERFORM P90-EDIT-PASSPORT-SHAPE THRU P90-EXIT.
019460     IF WS-EDIT-BAD
019470         MOVE 'CANDIDATE PASSPORT NUMBER MALFORMED' TO EXL-REASON
019480         GO TO P41-EXIT
019490     END-IF.
019500 P41-EXIT.
019510     EXIT.
019520
019530******************************************************************
019540*    H00  -  VOTER MAINTENANCE - ONE TRANSACTION PER CALL        *
019550******************************************************************
019560 H00-PROCESS-ONE-VOTR-TRANS.
019570     EVALUATE TRUE
019580         WHEN VRT-IS-ADD
019590             PERFORM H10-ADD-VOTER THRU H10-EXIT
019600         WHEN VRT-IS-UPDATE
019610             PERFORM H20-UPDATE-VOTER THRU H20-EXIT
019620         WHEN VRT-IS-DELETE
019630             PERFORM H30-DELETE-VOTER THRU H30-EXIT
019640         WHEN VRT-IS-ROLE-CHANGE
019650             PERFORM H40-CHANGE-VOTER-ROLE THRU H40-EXIT
019660         WHEN OTHER
019670             MOVE 'VOTER'       TO EXL-ENTITY-TYPE
019680             MOVE VRT-ID        TO EXL-KEY
019690             MOVE 'UNKNOWN TRANSACTION ACTION CODE'
019700                                TO EXL-REASON
019710             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
019720     END-EVALUATE.
019730     PERFORM H01-READ-VOTR-TRANS THRU H01-EXIT.
019740 H05-EXIT.
019750     EXIT.
019760
019770 H01-READ-VOTR-TRANS.
019780     READ VOTER-TRANS-IN
019790         AT END SET VOTR-TRANS-EOF TO TRUE
019800     END-READ.
019810 H01-EXIT.
019820     EXIT.
019830
019840******************************************************************
019850*    H10  -  ADD VOTER - EMAIL AND PASSPORT MUST BE UNIQUE,      *
019860*             REGION MUST EXIST, AGE MUST BE 18 OR OVER.  NEW    *
019870*             VOTERS ARE ALWAYS ROLE VOTER, NEVER ADMIN.         *
019880******************************************************************
019890 H10-ADD-VOTER.
019900     PERFORM P51-EDIT-VOTER-FIELDS THRU P51-EXIT.
019910     IF WS-EDIT-BAD
019920         MOVE 'VOTER' TO EXL-ENTITY-TYPE
019930         MOVE VRT-ID  TO EXL-KEY
019940         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
019950         GO TO H10-EXIT
019960     END-IF.
019970
019980     MOVE VRT-REGION-ID TO WS-SEARCH-ID.
019990     PERFORM Q31-FIND-REGION-BY-ID THRU Q31-EXIT.
020000     IF WS-FOUND-IDX = ZERO
020010         MOVE 'VOTER' TO EXL-ENTITY-TYPE
020020         MOVE VRT-ID  TO EXL-KEY
020030         MOVE 'REGION NOT FOUND' TO EXL-REASON
020040         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
020050         GO TO H10-EXIT
020060     END-IF.
020070
020080     PERFORM Q50-FIND-VOTER-BY-EMAIL THRU Q50-EXIT.
020090     IF WS-FOUND-IDX > ZERO
020100         MOVE 'VOTER' TO EXL-ENTITY-TYPE
020110         MOVE VRT-ID  TO EXL-KEY
020120         MOVE 'DUPLICATE EMAIL OR PASSPORT' TO EXL-REASON
020130         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
020140         GO TO H10-EXIT
020150     END-IF.
020160     PERFORM Q51-FIND-VOTER-BY-PASSPORT THRU Q51-EXIT.
020170     IF WS-FOUND-IDX > ZERO
020180         MOVE 'VOTER' TO EXL-ENTITY-TYPE
020190         MOVE VRT-ID  TO EXL-KEY
020200         MOVE 'DUPLICATE EMAIL OR PASSPORT' TO EXL-REASON
020210         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
020220         GO TO H10-EXIT
020230     END-IF.
020240
020250     ADD 1 TO VOTR-TABLE-COUNT.
020260     SET VRB-TAB-X TO VOTR-TABLE-COUNT.
020270     MOVE NEXT-VTR-ID TO VRB-ID(VRB-TAB-X).
020280     ADD 1 TO NEXT-VTR-ID.
020290     MOVE VRT-FIRST-NAME  TO VRB-FIRST-NAME(VRB-TAB-X).
020300     MOVE VRT-LAST-NAME   TO VRB-LAST-NAME(VRB-TAB-X).
020310     MOVE VRT-EMAIL       TO VRB-EMAIL(VRB-TAB-X).
020320     MOVE VRT-PASSPORT-NO TO VRB-PASSPORT-NO(VRB-TAB-X).
020330     MOVE VRT-BIRTH-DATE  TO VRB-BIRTH-DATE(VRB-TAB-X).
020340     SET VRB-IS-VOTER(VRB-TAB-X) TO TRUE.
020350     MOVE VRT-REGION-ID   TO VRB-REGION-ID(VRB-TAB-X).
020360
020370     MOVE VRB-ID(VRB-TAB-X)          TO VRO-ID.
020380     MOVE VRB-FIRST-NAME(VRB-TAB-X)  TO VRO-FIRST-NAME.
020390     MOVE VRB-LAST-NAME(VRB-TAB-X)   TO VRO-LAST-NAME.
020400     MOVE VRB-EMAIL(VRB-TAB-X)       TO VRO-EMAIL.
020410     MOVE VRB-PASSPORT-NO(VRB-TAB-X) TO VRO-PASSPORT-NO.
020420     MOVE VRB-BIRTH-DATE(VRB-TAB-X)  TO VRO-BIRTH-DATE.
020430     MOVE VRB-ROLE(VRB-TAB-X)        TO VRO-ROLE.
020440     MOVE VRB-REGION-ID(VRB-TAB-X)   TO VRO-REGION-ID.
020450     WRITE VOTER-MASTER-OUT-RECORD.
020460     ADD 1 TO WS-VOTR-ADD-COUNT.
020470 H10-EXIT.
020480     EXIT.
020490
020500******************************************************************
020510*    H20  -  UPDATE VOTER                                        *
020520******************************************************************
020530 H20-UPDATE-VOTER.
020540     MOVE VRT-ID TO WS-SEARCH-ID.
020550     PERFORM Q52-FIND-VOTER-BY-ID THRU Q52-EXIT.
020560     IF WS-FOUND-IDX = ZERO
020570         MOVE 'VOTER' TO EXL-ENTITY-TYPE
020580         MOVE VRT-ID  TO EXL-KEY
020590         MOVE 'VOTER ID NOT FOUND' TO EXL-REASON
020600         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
020610         GO TO H20-EXIT
020620     END-IF.
020630     SET VRB-TAB-X TO WS-FOUND-IDX.
020640
020650     PERFORM P51-EDIT-VOTER-FIELDS THRU P51-EXIT.
020660     IF WS-EDIT-BAD
020670         MOVE 'VOTER' TO EXL-ENTITY-TYPE
020680         MOVE VRT-ID  TO EXL-KEY
020690         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
020700         GO TO H20-EXIT
020710     END-IF.
020720
020730     IF VRT-EMAIL NOT = VRB-EMAIL(VRB-TAB-X)
020740         PERFORM Q50-FIND-VOTER-BY-EMAIL THRU Q50-EXIT
020750         IF WS-FOUND-IDX > ZERO AND WS-FOUND-IDX NOT = VRB-TAB-X
020760             MOVE 'VOTER' TO EXL-ENTITY-TYPE
020770             MOVE VRT-ID  TO EXL-KEY
020780             MOVE 'DUPLICATE EMAIL OR PASSPORT' TO EXL-REASON
020790             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
020800             GO TO H20-EXIT
020810         END-IF
020820     END-IF.
020830
020840     IF VRT-REGION-ID NOT = VRB-REGION-ID(VRB-TAB-X)
020850         MOVE VRT-REGION-ID TO WS-SEARCH-ID
020860         PERFORM Q31-FIND-REGION-BY-ID THRU Q31-EXIT
020870         IF WS-FOUND-IDX = ZERO
020880             MOVE 'VOTER' TO EXL-ENTITY-TYPE
020890             MOVE VRT-ID  TO EXL-KEY
020900             MOVE 'REGION NOT FOUND' TO EXL-REASON
020910             PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
020920             GO TO H20-EXIT
020930         END-IF
020940     END-IF.
020950
020960     MOVE VRT-FIRST-NAME  TO VRB-FIRST-NAME(VRB-TAB-X).
020970     MOVE VRT-LAST-NAME   TO VRB-LAST-NAME(VRB-TAB-X).
020980     MOVE VRT-EMAIL       TO VRB-EMAIL(VRB-TAB-X).
020990     MOVE VRT-PASSPORT-NO TO VRB-PASSPORT-NO(VRB-TAB-X).
021000     MOVE VRT-BIRTH-DATE  TO VRB-BIRTH-DATE(VRB-TAB-X).
021010     MOVE VRT-REGION-ID   TO VRB-REGION-ID(VRB-TAB-X).
021020 H20-EXIT.
021030     EXIT.
021040
021050******************************************************************
021060*    H30  -  DELETE VOTER - CASCADES THE VOTER'S OWN VOTE ROWS   *
021070******************************************************************
021080 H30-DELETE-VOTER.
021090     MOVE VRT-ID TO WS-SEARCH-ID.
021100     PERFORM Q52-FIND-VOTER-BY-ID THRU Q52-EXIT.
021110     IF WS-FOUND-IDX = ZERO
021120         MOVE 'VOTER' TO EXL-ENTITY-TYPE
021130         MOVE VRT-ID  TO EXL-KEY
021140         MOVE 'VOTER ID NOT FOUND' TO EXL-REASON
021150         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
021160         GO TO H30-EXIT
021170     END-IF.
021180     SET VRB-TAB-X TO WS-FOUND-IDX.
021190
021200     MOVE VRB-ID(VRB-TAB-X) TO WS-SEARCH-ID.
021210     PERFORM Q63-PURGE-VOTES-FOR-VOTER THRU Q63-EXIT.
021220
021230     PERFORM Q53-SHIFT-VOTR-TABLE-DOWN THRU Q53-EXIT
021240         VARYING WS-SUB-1 FROM VRB-TAB-X BY 1
021250         UNTIL WS-SUB-1 >= VOTR-TABLE-COUNT.
021260     SUBTRACT 1 FROM VOTR-TABLE-COUNT.
021270 H30-EXIT.
021280     EXIT.
021290
021300 Q53-SHIFT-VOTR-TABLE-DOWN.
021310     MOVE VRB-TABLE-ENTRY(WS-SUB-1 + 1)
021320         TO VRB-TABLE-ENTRY(WS-SUB-1).
021330 Q53-EXIT.
021340     EXIT.
021350
021360 Q63-PURGE-VOTES-FOR-VOTER.
021370     MOVE ZERO TO WS-SUB-1.
021380     PERFORM Q63A-COPY-VOTE-FORWARD THRU Q63A-EXIT
021390         VARYING VTB-TAB-X FROM 1 BY 1
021400         UNTIL VTB-TAB-X > VOTE-TABLE-COUNT.
021410     MOVE WS-SUB-1 TO VOTE-TABLE-COUNT.
021420 Q63-EXIT.
021430     EXIT.
021440
021450 Q63A-COPY-VOTE-FORWARD.
021460     IF VTB-VOTER-ID(VTB-TAB-X) NOT = WS-SEARCH-ID
021470         ADD 1 TO WS-SUB-1
021480         MOVE VTB-TABLE-ENTRY(VTB-TAB-X)
021490             TO VTB-TABLE-ENTRY(WS-SUB-1)
021500     END-IF.
021510 Q63A-EXIT.
021520     EXIT.
021530
021540******************************************************************
021550*    H40  -  CHANGE VOTER ROLE - NO EXTRA VALIDATION BEYOND      *
021560*             THE VOTER EXISTING, PER EB-47.                    *
021570******************************************************************
021580 H40-CHANGE-VOTER-ROLE.
021590     MOVE VRT-ID TO WS-SEARCH-ID.
021600     PERFORM Q52-FIND-VOTER-BY-ID THRU Q52-EXIT.
021610     IF WS-FOUND-IDX = ZERO
021620         MOVE 'VOTER' TO EXL-ENTITY-TYPE
021630         MOVE VRT-ID  TO EXL-KEY
021640         MOVE 'VOTER ID NOT FOUND' TO EXL-REASON
021650         PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT
021660         GO TO H40-EXIT
021670     END-IF.
021680     SET VRB-TAB-X TO WS-FOUND-IDX.
021690     MOVE VRT-ROLE TO VRB-ROLE(VRB-TAB-X).
021700 H40-EXIT.
021710     EXIT.
021720
021730******************************************************************
021740*    Q50/Q51/Q52  -  VOTER TABLE LOOKUPS, SEQUENTIAL SCAN        *
021750******************************************************************
021760 Q50-FIND-VOTER-BY-EMAIL.
021770     MOVE ZERO TO WS-FOUND-IDX.
021780     PERFORM Q50A-TEST-ONE-VOTER THRU Q50A-EXIT
021790         VARYING VRB-TAB-X FROM 1 BY 1
021800         UNTIL VRB-TAB-X > VOTR-TABLE-COUNT
021810            OR WS-FOUND-IDX > ZERO.
021820 Q50-EXIT.
021830     EXIT.
021840
021850 Q50A-TEST-ONE-VOTER.
021860     IF VRB-EMAIL(VRB-TAB-X) = VRT-EMAIL
021870         SET WS-FOUND-IDX TO VRB-TAB-X
021880     END-IF.
021890 Q50A-EXIT.
021900     EXIT.
021910
021920 Q51-FIND-VOTER-BY-PASSPORT.
021930     MOVE ZERO TO WS-FOUND-IDX.
021940     PERFORM Q51A-TEST-ONE-VOTER THRU Q51A-EXIT
021950         VARYING VRB-TAB-X FROM 1 BY 1
021960         UNTIL VRB-TAB-X > VOTR-TABLE-COUNT
021970            OR WS-FOUND-IDX > ZERO.
021980 Q51-EXIT.
021990     EXIT.
022000
022010 Q51A-TEST-ONE-VOTER.
022020     IF VRB-PASSPORT-NO(VRB-TAB-X) = VRT-PASSPORT-NO
022030         SET WS-FOUND-IDX TO VRB-TAB-X
022040     END-IF.
022050 Q51A-EXIT.
022060     EXIT.
022070
022080 Q52-FIND-VOTER-BY-ID.
022090     MOVE ZERO TO WS-FOUND-IDX.
022100     PERFORM Q52A-TEST-ONE-VOTER THRU Q52A-EXIT
022110         VARYING VRB-TAB-X FROM 1 BY 1
022120         UNTIL VRB-TAB-X > VOTR-TABLE-COUNT
022130            OR WS-FOUND-IDX > ZERO.
022140 Q52-EXIT.
022150     EXIT.
022160
022170 Q52A-TEST-ONE-VOTER.
022180     IF VRB-ID(VRB-TAB-X) = WS-SEARCH-ID
022190         SET WS-FOUND-IDX TO VRB-TAB-X
022200     END-IF.
022210 Q52A-EXIT.
022220     EXIT.
022230
022240******************************************************************
022250*    P51  -  EDIT VOTER FIELDS - NAMES NON-BLANK, EMAIL SHAPE,   *
022260*             PASSPORT SHAPE, BIRTH DATE GIVES AGE 18 OR OVER,   *
022270*             REGION-ID NON-ZERO.                                *
022280******************************************************************
022290 P51-EDIT-VOTER-FIELDS.
022300     SET WS-EDIT-OK TO TRUE.
022310     IF VRT-FIRST-NAME = SPACES OR VRT-LAST-NAME = SPACES
022320         SET WS-EDIT-BAD TO TRUE
022330         MOVE 'VOTER NAME IS BLANK' TO EXL-REASON
022340         GO TO P51-EXIT
022350     END-IF.
022360     MOVE SPACES TO WS-LEN-FIELD.
022370     MOVE VRT-FIRST-NAME TO WS-LEN-FIELD(1:50).
022380     PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT.
022390     IF WS-LEN-RESULT < 2
022400         SET WS-EDIT-BAD TO TRUE
022410         MOVE 'VOTER FIRST NAME NOT 2-50 CHARS' TO EXL-REASON
022420         GO TO P51-EXIT
022430     END-IF.
022440     MOVE SPACES TO WS-LEN-FIELD.
022450     MOVE VRT-LAST-NAME TO WS-LEN-FIELD(1:50).
022460     PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT.
022470     IF WS-LEN-RESULT < 2
022480         SET WS-EDIT-BAD TO TRUE
022490         MOVE 'VOTER LAST NAME NOT 2-50 CHARS' TO EXL-REASON
022500         GO TO P51-EXIT
022510     END-IF.
022520     IF VRT-REGION-ID = ZERO
022530         SET WS-EDIT-BAD TO TRUE
022540         MOVE 'REGION ID IS ZERO' TO EXL-REASON
022550         GO TO P51-EXIT
022560     END-IF.
022570
022580     PERFORM P91-EDIT-EMAIL-SHAPE THRU P91-EXIT.
022590     IF WS-EDIT-BAD
022600         MOVE 'VOTER EMAIL MALFORMED' TO EXL-REASON
022610         GO TO P51-EXIT
022620     END-IF.
022630
022640     MOVE VRT-PASSPORT-NO TO WS-PASSPORT-NO.
022650     PERFORM P90-EDIT-PASSPORT-SHAPE THRU P90-EXIT.
022660     IF WS-EDIT-BAD
022670         MOVE 'VOTER PASSPORT NUMBER MALFORMED' TO EXL-REASON
022680         GO TO P51-EXIT
022690     END-IF.
022700
022710     IF VRT-BIRTH-DATE = ZERO
022720         SET WS-EDIT-BAD TO TRUE
022730         MOVE 'VOTER BIRTH DATE IS ZERO' TO EXL-REASON
022740         GO TO P51-EXIT
022750     END-IF.
022760     MOVE VRT-BIRTH-DATE TO WS-BIRTH-DATE.
022770     PERFORM Q10-COMPUTE-VOTER-AGE THRU Q10-EXIT.
022780     IF WS-VOTER-AGE < 18
022790         SET WS-EDIT-BAD TO TRUE
022800         MOVE 'VOTER UNDER MINIMUM VOTING AGE' TO EXL-REASON
022810         GO TO P51-EXIT
022820     END-IF.
022830 P51-EXIT.
022840     EXIT.
022850
022860******************************************************************
022870*    P90  -  PASSPORT NUMBER SHAPE EDIT - 2 ALPHA FOLLOWED BY    *
022880*             6 DIGITS.  SHARED BY CANDIDATE AND VOTER EDITS.    *
022890*             CALLER MOVES THE FIELD TO WS-PASSPORT-NO FIRST.    *
022900******************************************************************
022910 P90-EDIT-PASSPORT-SHAPE.
022920     SET WS-EDIT-OK TO TRUE.
022930     IF WS-PASSPORT-ALPHA NOT ALPHABETIC
022940         SET WS-EDIT-BAD TO TRUE
022950         GO TO P90-EXIT
022960     END-IF.
022970     IF WS-PASSPORT-DIGITS NOT NUMERIC
022980         SET WS-EDIT-BAD TO TRUE
022990         GO TO P90-EXIT
023000     END-IF.
023010 P90-EXIT.
023020     EXIT.
023030
023040*****************************************************************
023050*    Q91  -  E-MAIL SHAPE SCAN HELPERS - LOCATE THE @ SIGN AND   *
023060*             COUNT/LOCATE DOTS IN THE DOMAIN PORTION.           *
023070*             ADDED W1006 02/11/03 MLK - SEE MAINT LOG 1994-14.  *
023080*****************************************************************
023090 Q91-FIND-AT-SIGN.
023100     MOVE ZERO TO WS-EM-AT-POS.
023110     PERFORM Q91A-TEST-ONE-POSN THRU Q91A-EXIT
023120         VARYING WS-EM-SUB FROM 1 BY 1
023130         UNTIL WS-EM-SUB > 100.
023140 Q91-EXIT.
023150     EXIT.
023160
023170 Q91A-TEST-ONE-POSN.
023180     IF VRT-EMAIL(WS-EM-SUB:1) = '@'
023190         SET WS-EM-AT-POS TO WS-EM-SUB
023200     END-IF.
023210 Q91A-EXIT.
023220     EXIT.
023230
023240 Q91B-COUNT-DOTS-IN-DOMAIN.
023250     MOVE ZERO TO WS-EM-DOT-COUNT.
023260     MOVE ZERO TO WS-EM-LAST-DOT-POS.
023270     PERFORM Q91C-TEST-ONE-DOT THRU Q91C-EXIT
023280         VARYING WS-EM-SUB FROM WS-EM-DOMAIN-START BY 1
023290         UNTIL WS-EM-SUB > WS-LEN-RESULT.
023300 Q91B-EXIT.
023310     EXIT.
023320
023330 Q91C-TEST-ONE-DOT.
023340     IF VRT-EMAIL(WS-EM-SUB:1) = '.'
023350         ADD 1 TO WS-EM-DOT-COUNT
023360         SET WS-EM-LAST-DOT-POS TO WS-EM-SUB
023370     END-IF.
023380 Q91C-EXIT.
023390     EXIT.
023400
023410******************************************************************
023420*    P91  -  VOTER E-MAIL SHAPE EDIT - LOCAL PART NON-BLANK,      *
023430*             AT LEAST ONE DOT-SEPARATED DOMAIN LABEL, AND A     *
023440*             2-4 LETTER TOP LEVEL LABEL.  RE-EDITED W1006.      *
023450******************************************************************
023460 P91-EDIT-EMAIL-SHAPE.
023470     SET WS-EDIT-OK TO TRUE.
023480     IF VRT-EMAIL = SPACES
023490         SET WS-EDIT-BAD TO TRUE
023500         GO TO P91-EXIT
023510     END-IF.
023520     MOVE ZERO TO WS-AT-COUNT.
023530     INSPECT VRT-EMAIL TALLYING WS-AT-COUNT FOR ALL '@'.
023540     IF WS-AT-COUNT NOT = 1
023550         SET WS-EDIT-BAD TO TRUE
023560         GO TO P91-EXIT
023570     END-IF.
023580     PERFORM Q91-FIND-AT-SIGN THRU Q91-EXIT.
023590     IF WS-EM-AT-POS < 2
023600         SET WS-EDIT-BAD TO TRUE
023610         GO TO P91-EXIT
023620     END-IF.
023630     MOVE SPACES TO WS-LEN-FIELD.
023640     MOVE VRT-EMAIL TO WS-LEN-FIELD(1:100).
023650     PERFORM Q90-COMPUTE-TRIMMED-LENGTH THRU Q90-EXIT.
023660     COMPUTE WS-EM-DOMAIN-START = WS-EM-AT-POS + 1.
023670     IF WS-LEN-RESULT < WS-EM-DOMAIN-START
023680         SET WS-EDIT-BAD TO TRUE
023690         GO TO P91-EXIT
023700     END-IF.
023710     PERFORM Q91B-COUNT-DOTS-IN-DOMAIN THRU Q91B-EXIT.
023720     IF WS-EM-DOT-COUNT = ZERO
023730         SET WS-EDIT-BAD TO TRUE
023740         GO TO P91-EXIT
023750     END-IF.
023760     IF WS-EM-LAST-DOT-POS = WS-EM-DOMAIN-START
023770         SET WS-EDIT-BAD TO TRUE
023780         GO TO P91-EXIT
023790     END-IF.
023800     IF WS-EM-LAST-DOT-POS = WS-LEN-RESULT
023810         SET WS-EDIT-BAD TO TRUE
023820         GO TO P91-EXIT
023830     END-IF.
023840     COMPUTE WS-EM-TLD-LEN = WS-LEN-RESULT - WS-EM-LAST-DOT-POS.
023850     IF WS-EM-TLD-LEN < 2 OR WS-EM-TLD-LEN > 4
023860         SET WS-EDIT-BAD TO TRUE
023870         GO TO P91-EXIT
023880     END-IF.
023890     IF VRT-EMAIL(WS-EM-LAST-DOT-POS + 1 : WS-EM-TLD-LEN)
023900             NOT ALPHABETIC
023910         SET WS-EDIT-BAD TO TRUE
023920         GO TO P91-EXIT
023930     END-IF.
023940 P91-EXIT.
023950     EXIT.
023960
023970******************************************************************
023980*    Q10  -  COMPUTE A VOTER'S AGE AS OF THE RUN DATE.  CALLER   *
023990*             MOVES RUN DATE TO WS-RUN-DATE AND THE BIRTH DATE   *
024000*             TO WS-BIRTH-DATE BEFORE CALLING.                  *
024010******************************************************************
024020 Q10-COMPUTE-VOTER-AGE.
024030     MOVE WS-RUN-DATE TO WS-RUN-DATE.
024040     COMPUTE WS-VOTER-AGE = WS-RUN-CCYY - WS-BIRTH-CCYY.
024050     IF WS-BIRTH-MM > WS-RUN-MM
024060         SUBTRACT 1 FROM WS-VOTER-AGE
024070     ELSE
024080         IF WS-BIRTH-MM = WS-RUN-MM AND WS-BIRTH-DD > WS-RUN-DD
024090             SUBTRACT 1 FROM WS-VOTER-AGE
024100         END-IF
024110     END-IF.
024120 Q10-EXIT.
024130     EXIT.
024140
024150******************************************************************
024160*    I00  -  VOTE CASTING - ONE TRANSACTION PER CALL, FIRST-     *
024170*             FAILURE-WINS SEVEN-STEP VALIDATION CHAIN.          *
024180******************************************************************
024190 I00-PROCESS-ONE-VOTE-TRANS.
024200     PERFORM I10-VALIDATE-AND-CAST-VOTE THRU I10-EXIT.
024210     PERFORM I01-READ-VOTE-TRANS THRU I01-EXIT.
024220 I05-EXIT.
024230     EXIT.
024240
024250 I01-READ-VOTE-TRANS.
024260     READ VOTE-TRANSACTION-IN
024270         AT END SET VOTE-TRANS-EOF TO TRUE
024280     END-READ.
024290 I01-EXIT.
024300     EXIT.
024310
024320 I10-VALIDATE-AND-CAST-VOTE.
024330     MOVE VOT-VOTER-ID TO WS-SEARCH-ID.
024340     PERFORM Q52-FIND-VOTER-BY-ID THRU Q52-EXIT.
024350     IF WS-FOUND-IDX = ZERO
024360         MOVE 'VOTE'       TO EXL-ENTITY-TYPE
024370         MOVE VOT-VOTER-ID TO EXL-KEY
024380         MOVE 'VOTER NOT FOUND' TO EXL-REASON
024390         PERFORM I90-REJECT-VOTE THRU I90-EXIT
024400         GO TO I10-EXIT
024410     END-IF.
024420
024430     MOVE VOT-ELECTION-ID TO WS-SEARCH-ID.
024440     PERFORM Q36-FIND-ELECTION-BY-ID THRU Q36-EXIT.
024450     IF WS-FOUND-IDX = ZERO
024460         MOVE 'VOTE'          TO EXL-ENTITY-TYPE
024470         MOVE VOT-ELECTION-ID TO EXL-KEY
024480         MOVE 'ELECTION NOT FOUND' TO EXL-REASON
024490         PERFORM I90-REJECT-VOTE THRU I90-EXIT
024500         GO TO I10-EXIT
024510     END-IF.
024520     SET ELB-TAB-X TO WS-FOUND-IDX.
024530
024540     MOVE VOT-CANDIDATE-ID TO WS-SEARCH-ID.
024550     PERFORM Q40-FIND-CAND-BY-ID THRU Q40-EXIT.
024560     IF WS-FOUND-IDX = ZERO
024570         MOVE 'VOTE'           TO EXL-ENTITY-TYPE
024580         MOVE VOT-CANDIDATE-ID TO EXL-KEY
024590         MOVE 'CANDIDATE NOT FOUND' TO EXL-REASON
024600         PERFORM I90-REJECT-VOTE THRU I90-EXIT
024610         GO TO I10-EXIT
024620     END-IF.
024630     SET CNB-TAB-X TO WS-FOUND-IDX.
024640
024650     IF NOT ELB-IS-ACTIVE(ELB-TAB-X)
024660         MOVE 'VOTE'          TO EXL-ENTITY-TYPE
024670         MOVE VOT-ELECTION-ID TO EXL-KEY
024680         MOVE 'ELECTION NOT ACTIVE' TO EXL-REASON
024690         PERFORM I90-REJECT-VOTE THRU I90-EXIT
024700         GO TO I10-EXIT
024710     END-IF.
024720
024730     IF VOT-DATE < ELB-START-DATE(ELB-TAB-X)
024740        OR VOT-DATE > ELB-END-DATE(ELB-TAB-X)
024750         MOVE 'VOTE'          TO EXL-ENTITY-TYPE
024760         MOVE VOT-ELECTION-ID TO EXL-KEY
024770         MOVE 'VOTE DATE OUTSIDE ELECTION WINDOW' TO EXL-REASON
024780         PERFORM I90-REJECT-VOTE THRU I90-EXIT
024790         GO TO I10-EXIT
024800     END-IF.
024810
024820     IF CNB-ELECTION-ID(CNB-TAB-X) NOT = VOT-ELECTION-ID
024830         MOVE 'VOTE'           TO EXL-ENTITY-TYPE
024840         MOVE VOT-CANDIDATE-ID TO EXL-KEY
024850         MOVE 'CANDIDATE NOT ON THIS BALLOT' TO EXL-REASON
024860         PERFORM I90-REJECT-VOTE THRU I90-EXIT
024870         GO TO I10-EXIT
024880     END-IF.
024890
024900     MOVE ZERO TO WS-SUB-2.
024910     PERFORM I95-CHECK-ALREADY-VOTED THRU I95-EXIT
024920         VARYING VTB-TAB-X FROM 1 BY 1
024930         UNTIL VTB-TAB-X > VOTE-TABLE-COUNT.
024940     IF WS-SUB-2 > ZERO
024950         MOVE 'VOTE'       TO EXL-ENTITY-TYPE
024960         MOVE VOT-VOTER-ID TO EXL-KEY
024970         MOVE 'VOTER ALREADY VOTED IN THIS ELECTION'
024980                           TO EXL-REASON
024990         PERFORM I90-REJECT-VOTE THRU I90-EXIT
025000         GO TO I10-EXIT
025010     END-IF.
025020
025030     ADD 1 TO VOTE-TABLE-COUNT.
025040     SET VTB-TAB-X TO VOTE-TABLE-COUNT.
025050     MOVE VOT-VOTER-ID     TO VTB-VOTER-ID(VTB-TAB-X).
025060     MOVE VOT-CANDIDATE-ID TO VTB-CANDIDATE-ID(VTB-TAB-X).
025070     MOVE VOT-ELECTION-ID  TO VTB-ELECTION-ID(VTB-TAB-X).
025080     MOVE VOT-DATE         TO VTB-DATE(VTB-TAB-X).
025090     MOVE VOT-TIME         TO VTB-TIME(VTB-TAB-X).
025100
025110     MOVE VOT-VOTER-ID     TO VOO-VOTER-ID.
025120     MOVE VOT-CANDIDATE-ID TO VOO-CANDIDATE-ID.
025130     MOVE VOT-ELECTION-ID  TO VOO-ELECTION-ID.
025140     MOVE VOT-DATE         TO VOO-DATE.
025150     MOVE VOT-TIME         TO VOO-TIME.
025160     WRITE VOTE-MASTER-OUT-RECORD.
025170
025180     ADD 1 TO WS-VOTE-ACCEPT-COUNT.
025190     ADD 1 TO ELB-VOTES-ACCEPTED(ELB-TAB-X).
025200 I10-EXIT.
025210     EXIT.
025220
025230 I90-REJECT-VOTE.
025240     PERFORM K00-WRITE-EXCEPTION THRU K00-EXIT.
025250     ADD 1 TO WS-VOTE-REJECT-COUNT.
025260 I90-EXIT.
025270     EXIT.
025280
025290 I95-CHECK-ALREADY-VOTED.
025300     IF VTB-VOTER-ID(VTB-TAB-X) = VOT-VOTER-ID
025310        AND VTB-ELECTION-ID(VTB-TAB-X) = VOT-ELECTION-ID
025320         ADD 1 TO WS-SUB-2
025330     END-IF.
025340 I95-EXIT.
025350     EXIT.
025360
025370******************************************************************
025380*    J00  -  RESULTS TABULATION - ONE CONTROL-BREAK GROUP PER    *
025390*             ELECTION, CANDIDATES SORTED BY VOTE COUNT          *
025400*             DESCENDING (TIES KEEP CANDIDATE-TABLE ORDER).      *
025410******************************************************************
025420 J00-BUILD-AND-PRINT-RESULTS.
025430     MOVE ZERO TO WS-GRAND-TOTAL-VOTES.
025440     PERFORM J10-PRINT-ONE-ELECTION THRU J10-EXIT
025450         VARYING ELB-IDX FROM 1 BY 1
025460         UNTIL ELB-IDX > ELEC-TABLE-COUNT.
025470     MOVE WS-GRAND-TOTAL-VOTES TO RGR-VOTES-EDIT.
025480     MOVE RESL-GRAND-TOTAL-LINE TO RESULTS-REPORT-OUT-RECORD.
025490     WRITE RESULTS-REPORT-OUT-RECORD.
025500 J05-EXIT.
025510     EXIT.
025520
025530 J10-PRINT-ONE-ELECTION.
025540     SET ELB-TAB-X TO ELB-IDX.
025550     MOVE ELB-ID(ELB-TAB-X)   TO REL-ID-EDIT.
025560     MOVE ELB-NAME(ELB-TAB-X) TO REL-NAME.
025570     MOVE RESL-ELECTION-LINE TO RESULTS-REPORT-OUT-RECORD.
025580     WRITE RESULTS-REPORT-OUT-RECORD.
025590     MOVE RESL-RULE-LINE TO RESULTS-REPORT-OUT-RECORD.
025600     WRITE RESULTS-REPORT-OUT-RECORD.
025610     MOVE RESL-COLUMN-LINE TO RESULTS-REPORT-OUT-RECORD.
025620     WRITE RESULTS-REPORT-OUT-RECORD.
025630
025640     MOVE ZERO TO WS-CAND-COUNT-THIS-ELEC.
025650     MOVE ZERO TO WS-RANK.
025660     MOVE 'N' TO SORT-EOF-SW.
025670
025680     SORT SORT-RESULTS-WKFILE
025690         ON DESCENDING KEY SRT-VOTE-COUNT
025700            ASCENDING  KEY SRT-SEQUENCE
025710         INPUT PROCEDURE  J20-RELEASE-RESULTS THRU J25-EXIT
025720         OUTPUT PROCEDURE J30-RETURN-RESULTS  THRU J35-EXIT.
025730
025740     MOVE RESL-RULE-LINE TO RESULTS-REPORT-OUT-RECORD.
025750     WRITE RESULTS-REPORT-OUT-RECORD.
025760     MOVE WS-CAND-COUNT-THIS-ELEC TO RFL-CANDIDATES-EDIT.
025770     MOVE ELB-VOTES-ACCEPTED(ELB-TAB-X) TO RFL-VOTES-EDIT.
025780     MOVE RESL-FOOTER-LINE TO RESULTS-REPORT-OUT-RECORD.
025790     WRITE RESULTS-REPORT-OUT-RECORD.
025800
025810     ADD ELB-VOTES-ACCEPTED(ELB-TAB-X) TO WS-GRAND-TOTAL-VOTES.
025820 J10-EXIT.
025830     EXIT.
025840
025850******************************************************************
025860*    J20  -  SORT INPUT PROCEDURE - RELEASE ONE SORT RECORD PER  *
025870*             CANDIDATE RUNNING IN THE CURRENT ELECTION.         *
025880******************************************************************
025890 J20-RELEASE-RESULTS.
025900     MOVE ZERO TO WS-SUB-1.
025910     PERFORM J21-RELEASE-ONE-CAND THRU J21-EXIT
025920         VARYING CNB-TAB-X FROM 1 BY 1
025930         UNTIL CNB-TAB-X > CAND-TABLE-COUNT.
025940 J25-EXIT.
025950     EXIT.
025960
025970 J21-RELEASE-ONE-CAND.
025980     IF CNB-ELECTION-ID(CNB-TAB-X) = ELB-ID(ELB-TAB-X)
025990         ADD 1 TO WS-SUB-1
026000         ADD 1 TO WS-CAND-COUNT-THIS-ELEC
026010         MOVE ZERO TO WS-VOTE-COUNT-THIS-CAND
026020         PERFORM J22-COUNT-VOTES-FOR-CAND THRU J22-EXIT
026030             VARYING VTB-TAB-X FROM 1 BY 1
026040             UNTIL VTB-TAB-X > VOTE-TABLE-COUNT
026050         MOVE CNB-ID(CNB-TAB-X) TO RES-CANDIDATE-ID
026060         MOVE WS-VOTE-COUNT-THIS-CAND TO RES-VOTE-COUNT
026070         STRING CNB-FIRST-NAME(CNB-TAB-X) DELIMITED BY SPACE
026080                ' '                       DELIMITED BY SIZE
026090                CNB-LAST-NAME(CNB-TAB-X)  DELIMITED BY SPACE
026100             INTO RES-CANDIDATE-NAME
026110         PERFORM Q44-RESOLVE-PARTY-NAME THRU Q44-EXIT
026120         MOVE WS-PARTY-NAME-RESOLVED TO RES-PARTY-NAME
026130         COMPUTE RES-PERCENTAGE ROUNDED =
026140             (WS-VOTE-COUNT-THIS-CAND * 100) /
026150             ELB-VOTES-ACCEPTED(ELB-TAB-X)
026160             ON SIZE ERROR MOVE ZERO TO RES-PERCENTAGE
026170         END-COMPUTE
026180         MOVE RES-VOTE-COUNT     TO SRT-VOTE-COUNT
026190         MOVE WS-SUB-1           TO SRT-SEQUENCE
026200         MOVE RES-CANDIDATE-ID   TO SRT-CANDIDATE-ID
026210         MOVE RES-CANDIDATE-NAME TO SRT-CANDIDATE-NAME
026220         MOVE RES-PARTY-NAME     TO SRT-PARTY-NAME
026230         MOVE RES-PERCENTAGE     TO SRT-PERCENTAGE
026240         RELEASE SORT-RESULTS-RECORD
026250     END-IF.
026260 J21-EXIT.
026270     EXIT.
026280
026290 J22-COUNT-VOTES-FOR-CAND.
026300     IF VTB-CANDIDATE-ID(VTB-TAB-X) = CNB-ID(CNB-TAB-X)
026310         ADD 1 TO WS-VOTE-COUNT-THIS-CAND
026320     END-IF.
026330 J22-EXIT.
026340     EXIT.
026350
026360******************************************************************
026370*    Q44  -  RESOLVE A CANDIDATE'S PARTY NAME - BLANK PARTY      *
026380*             CODE MEANS AN INDEPENDENT CANDIDATE.               *
026390******************************************************************
026400 Q44-RESOLVE-PARTY-NAME.
026410     IF CNB-PARTY-CODE(CNB-TAB-X) = SPACES
026420         MOVE 'INDEPENDENT' TO WS-PARTY-NAME-RESOLVED
026430     ELSE
026440         MOVE CNB-PARTY-CODE(CNB-TAB-X) TO WS-SEARCH-CODE
026450         PERFORM Q33-FIND-PARTY-BY-CODE THRU Q33-EXIT
026460         IF WS-FOUND-IDX > ZERO
026470             MOVE PTB-NAME(WS-FOUND-IDX) TO WS-PARTY-NAME-RESOLVED
026480         ELSE
026490             MOVE 'INDEPENDENT' TO WS-PARTY-NAME-RESOLVED
026500         END-IF
026510     END-IF.
026520 Q44-EXIT.
026530     EXIT.
026540
026550******************************************************************
026560*    J30  -  SORT OUTPUT PROCEDURE - RETURN EACH CANDIDATE IN    *
026570*             RANK ORDER, WRITE THE DETAIL LINE.                 *
026580******************************************************************
026590 J30-RETURN-RESULTS.
026600     PERFORM J31-RETURN-ONE-RESULT THRU J31-EXIT.
026610     PERFORM J31-RETURN-ONE-RESULT THRU J31-EXIT
026620         UNTIL SORT-EOF.
026630 J35-EXIT.
026640     EXIT.
026650
026660 J31-RETURN-ONE-RESULT.
026670     RETURN SORT-RESULTS-WKFILE
026680         AT END SET SORT-EOF TO TRUE
026690     END-RETURN.
026700     IF NOT SORT-EOF
026710         ADD 1 TO WS-RANK
026720         MOVE WS-RANK           TO RDL-RANK-EDIT
026730         MOVE SRT-CANDIDATE-NAME TO RDL-CANDIDATE-NAME
026740         MOVE SRT-PARTY-NAME     TO RDL-PARTY-NAME
026750         MOVE SRT-VOTE-COUNT     TO RDL-VOTES-EDIT
026760         MOVE SRT-PERCENTAGE     TO RDL-PCT-EDIT
026770         MOVE RESL-DETAIL-LINE TO RESULTS-REPORT-OUT-RECORD
026780         WRITE RESULTS-REPORT-OUT-RECORD
026790     END-IF.
026800 J31-EXIT.
026810     EXIT.
026820
026830******************************************************************
026840*    K00  -  LOG ONE REJECTED TRANSACTION TO THE EXCEPTION       *
026850*             REPORT.  CALLER SETS EXL-ENTITY-TYPE/KEY/REASON.   *
026860******************************************************************
026870 K00-WRITE-EXCEPTION.
026880     MOVE EXCP-DETAIL-LINE TO EXCEPTION-REPORT-OUT-RECORD.
026890     WRITE EXCEPTION-REPORT-OUT-RECORD.
026900     ADD 1 TO WS-EXCEPTION-COUNT.
026910 K00-EXIT.
026920     EXIT.
